000010*****************************************************************
000020*                                                              *
000030*  PRNQFEC -- PRINT-QUEUE RECORD.  WRITTEN BY RCPSLFEC AT      *
000040*  STATUS READY, READ/REWRITTEN BY RCPCNFEC AT STATUS SENT     *
000050*  OR ERROR.  INDEXED ON PQ-ID, WITH ALTERNATE KEYS ON         *
000060*  PQ-BATCH-ID (PREFIX SCAN FOR THE NEXT RUN SEQUENCE, AND     *
000070*  BATCH GROUPING IN RCPCNFEC) AND PQ-STATUS (THE READY-ROW    *
000080*  DRAIN IN RCPCNFEC).  BOTH ALTERNATE KEYS ALLOW DUPLICATES.  *
000090*                                                              *
000100*****************************************************************
000110*
000120 01  PRINT-QUEUE-REC.
000130     05  PQ-ID                        PIC 9(09).
000140     05  PQ-BATCH-ID                  PIC X(40).
000150     05  PQ-SITE                      PIC X(60).
000160     05  PQ-TEMPLATE-NAME             PIC X(80).
000170     05  PQ-LANGUAGE                  PIC X(10).
000180     05  PQ-PRODUCT-NAME              PIC X(120).
000190     05  PQ-ALLERGENS-SHORT           PIC X(180).
000200     05  PQ-DESCRIPTION               PIC X(200).
000210     05  PQ-INGREDIENTS               PIC X(500).
000220     05  PQ-STATUS                    PIC X(10).
000230         88  PQ-STATUS-READY                VALUE 'READY'.
000240         88  PQ-STATUS-SENT                 VALUE 'SENT'.
000250         88  PQ-STATUS-ERROR                VALUE 'ERROR'.
000260     05  PQ-QTY                       PIC 9(04).
000270     05  PQ-ERROR-REASON              PIC X(120).
000280     05  FILLER                       PIC X(07).
