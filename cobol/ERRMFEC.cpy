000010*****************************************************************
000020*                                                              *
000030*  ERRMFEC -- ERROR-METADATA RECORD WRITTEN BY RCPCNFEC FOR    *
000040*  EACH REJECTED BATCH, ALONGSIDE A ROW-BY-ROW SNAPSHOT OF     *
000050*  THE BATCH WRITTEN TO THE SAME ERROR SNAPSHOT FILE.          *
000060*                                                              *
000070*****************************************************************
000080*
000090 01  ERROR-METADATA-REC.
000100     05  ERRM-TIMESTAMP                PIC X(24).
000110     05  ERRM-SITE                     PIC X(60).
000120     05  ERRM-BATCH-ID                 PIC X(40).
000130     05  ERRM-FILE-NAME                PIC X(95).
000140     05  ERRM-ROW-ID                   PIC 9(09).
000150     05  ERRM-REASON                   PIC X(120).
000160     05  ERRM-ROW-COUNT                PIC 9(04).
000170     05  FILLER                        PIC X(04).
000180*
000190*    ONE LINE OF THE ROW-BY-ROW SNAPSHOT WRITTEN AHEAD OF THE
000200*    METADATA LINE IN THE SAME ERROR-SNAPSHOT FILE -- SEE
000210*    3010-REJECT-ONE-BATCH-PARA.  SAME SHAPE AS PRINT-QUEUE-REC
000220*    SO THE SNAPSHOT CAN BE REPLAYED BY HAND IF NEEDED.
000230*
000240 01  ERR-SNAP-LINE.
000250     05  ESNP-PQ-ID                    PIC 9(09).
000260     05  FILLER                        PIC X(01) VALUE SPACE.
000270     05  ESNP-BATCH-ID                 PIC X(40).
000280     05  FILLER                        PIC X(01) VALUE SPACE.
000290     05  ESNP-SITE                     PIC X(60).
000300     05  FILLER                        PIC X(01) VALUE SPACE.
000310     05  ESNP-REASON                   PIC X(120).
