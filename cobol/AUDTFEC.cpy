000010************************************************************
000020*                                                          *
000030*  AUDTFEC -- SHARED AUDIT-LOG RECORD AND MESSAGE-BUILD    *
000040*  WORK AREA FOR THE LABEL-PRINT QUEUE JOBS.               *
000050*                                                          *
000060*  COPIED INTO RCPSLFEC AND RCPCNFEC.                      *
000070*  HOLDS THE ONE-LINE-PER-EVENT AUDIT RECORD WRITTEN TO    *
000080*  AUDIT-LOG-FILE, THE FIXED EVENT-CODE LITERALS EACH JOB  *
000090*  IS ALLOWED TO LOG, AND THE SEGMENTED MESSAGE-BUILD AREA *
000100*  USED TO ASSEMBLE THE FREE-TEXT PORTION OF THE LINE.     *
000110*                                                          *
000120************************************************************
000130*
000140 01  AUDIT-LOG-RECORD.
000150     05  LOG-TIMESTAMP               PIC X(24).
000160     05  FILLER                      PIC X(01) VALUE SPACE.
000170     05  LOG-LEVEL                   PIC X(05).
000180     05  FILLER                      PIC X(01) VALUE SPACE.
000190     05  LOG-EVENT                   PIC X(24).
000200     05  FILLER                      PIC X(01) VALUE SPACE.
000210     05  LOG-BATCH-ID                PIC X(40).
000220     05  FILLER                      PIC X(01) VALUE SPACE.
000230     05  LOG-FILE-NAME               PIC X(80).
000240     05  FILLER                      PIC X(01) VALUE SPACE.
000250     05  LOG-MESSAGE                 PIC X(200).
000260     05  FILLER                      PIC X(22).
000270*
000280*    ALTERNATE VIEW OF THE LINE, USED FOR THE OPERATOR
000290*    DISPLAY IN 9900-ABEND-PARA.
000300*
000310 01  AUD-DISPLAY-VIEW REDEFINES AUDIT-LOG-RECORD.
000320     05  AUD-DSP-HEADER              PIC X(55).
000330     05  AUD-DSP-BODY                PIC X(345).
000340*
000350*    EVENT CODES THIS SHOP LOGS FOR THE LABEL-PRINT QUEUE.
000360*    OPS GREPS THE LOG FOR THESE EXACT LITERALS -- DO NOT
000370*    CHANGE ONE WITHOUT UPDATING THE RUN BOOK.
000380*
000390 01  AUD-EVENT-CODES.
000400     05  AUD-EVT-SYNC-STARTED        PIC X(24)
000410         VALUE 'SYNC_STARTED'.
000420     05  AUD-EVT-CM-FETCH-OK         PIC X(24)
000430         VALUE 'CM_FETCH_OK'.
000440     05  AUD-EVT-CM-FETCH-FAILED     PIC X(24)
000450         VALUE 'CM_FETCH_FAILED'.
000460     05  AUD-EVT-DATA-PARSE-FAILED   PIC X(24)
000470         VALUE 'DATA_PARSE_FAILED'.
000480     05  AUD-EVT-BATCH-CREATED       PIC X(24)
000490         VALUE 'BATCH_CREATED'.
000500     05  AUD-EVT-INSERT-OK           PIC X(24)
000510         VALUE 'SUPABASE_INSERT_OK'.
000520     05  AUD-EVT-INSERT-FAILED       PIC X(24)
000530         VALUE 'SUPABASE_INSERT_FAILED'.
000540     05  AUD-EVT-SYNC-COMPLETED      PIC X(24)
000550         VALUE 'SYNC_COMPLETED'.
000560     05  AUD-EVT-SYNC-FAILED         PIC X(24)
000570         VALUE 'SYNC_FAILED'.
000580     05  AUD-EVT-EMPTY-QUEUE         PIC X(24)
000590         VALUE 'EMPTY_QUEUE'.
000600     05  AUD-EVT-VALIDATION-FAILED   PIC X(24)
000610         VALUE 'VALIDATION_FAILED'.
000620     05  AUD-EVT-BATCH-COPIED        PIC X(24)
000630         VALUE 'BATCH_COPIED'.
000640     05  AUD-EVT-COPY-FAILED         PIC X(24)
000650         VALUE 'COPY_FAILED'.
000660     05  AUD-EVT-UNEXPECTED-ERROR    PIC X(24)
000670         VALUE 'UNEXPECTED_ERROR'.
000680*
000690*    MESSAGE-BUILD AREA -- SAME T1 THRU T8 SEGMENTED FILLER
000700*    SCHEME THIS SHOP HAS USED FOR YEARS TO LAY OUT A
000710*    FREE-TEXT LINE WITHOUT STRING/UNSTRING.  EACH
000720*    SEGMENT IS MOVED TO ONE AT A TIME, THEN THE WHOLE GROUP
000730*    IS MOVED TO LOG-MESSAGE AS ONE PIECE.
000740*
000750 01  AUD-MESSAGE-BUILD.
000760     05  AUD-MSG-T1                  PIC X(25).
000770     05  AUD-MSG-T2                  PIC X(25).
000780     05  AUD-MSG-T3                  PIC X(25).
000790     05  AUD-MSG-T4                  PIC X(25).
000800     05  AUD-MSG-T5                  PIC X(25).
000810     05  AUD-MSG-T6                  PIC X(25).
000820     05  AUD-MSG-T7                  PIC X(25).
000830     05  AUD-MSG-T8                  PIC X(25).
000840*
000850 01  AUD-MESSAGE-LINE REDEFINES AUD-MESSAGE-BUILD
000860                                     PIC X(200).
000870*
000880*    WORK FIELDS FOR STAMPING LOG-TIMESTAMP.  THIS SHOP
000890*    ACCEPTS THE DATE WITH THE YYYYMMDD WINDOW RATHER THAN
000900*    THE TWO-DIGIT-YEAR FORM -- SEE THE CHANGE LOG BELOW.
000910*
000920 01  AUD-TS-DATE                     PIC 9(08).
000930 01  AUD-TS-DATE-BRK REDEFINES AUD-TS-DATE.
000940     05  AUD-TS-YYYY                 PIC 9(04).
000950     05  AUD-TS-MM                   PIC 9(02).
000960     05  AUD-TS-DD                   PIC 9(02).
000970 01  AUD-TS-TIME                     PIC 9(08).
000980 01  AUD-TS-TIME-BRK REDEFINES AUD-TS-TIME.
000990     05  AUD-TS-HH                   PIC 9(02).
001000     05  AUD-TS-MIN                  PIC 9(02).
001010     05  AUD-TS-SEC                  PIC 9(02).
001020     05  AUD-TS-CS                   PIC 9(02).
001030 01  AUD-TS-MSEC                     PIC 9(03).
