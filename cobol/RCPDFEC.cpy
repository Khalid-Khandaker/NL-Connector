000010*****************************************************************
000020*                                                              *
000030*  RCPDFEC -- RECIPE-DETAIL MASTER RECORD FOR RCPSLFEC.        *
000040*  KEYED BY DET-CODE-LISTE.  CARRIES THE TITLE, DESCRIPTION,   *
000050*  SITE, ALLERGEN LIST AND INGREDIENT LIST THE SELECTOR        *
000060*  CLEANS AND JOINS INTO THE PRINT-QUEUE ROW.                  *
000070*                                                              *
000080*****************************************************************
000090*
000100 01  RECIPE-DETAIL-REC.
000110     05  DET-CODE-LISTE               PIC 9(09).
000120     05  DET-TITLE                    PIC X(120).
000130     05  DET-DESCRIPTION              PIC X(200).
000140     05  DET-SITE                     PIC X(10).
000150     05  DET-ALLERGEN-COUNT           PIC 9(02).
000160     05  DET-ALLERGEN-TBL OCCURS 20 TIMES
000170             INDEXED BY DET-ALRG-IDX.
000180         10  DET-ALLERGEN             PIC X(30).
000190*
000200*        ALTERNATE FLAT VIEW OF THE TABLE ABOVE, USED BY
000210*        1400-JOIN-ALLERGEN-PARA TO TEST THE WHOLE BLOCK FOR
000220*        SPACES IN ONE COMPARE BEFORE SCANNING ENTRY BY ENTRY.
000230*
000240     05  DET-ALLERGEN-BLOCK REDEFINES DET-ALLERGEN-TBL
000250                                      PIC X(600).
000260     05  DET-INGR-COUNT               PIC 9(02).
000270     05  DET-INGR-TBL OCCURS 20 TIMES
000280             INDEXED BY DET-INGR-IDX.
000290         10  DET-INGR-SEQ             PIC X(03).
000300         10  DET-INGR-NAME            PIC X(40).
000310         10  DET-INGR-AMT             PIC X(10).
000320         10  DET-INGR-UNIT            PIC X(08).
000330*
000340*        ALTERNATE FLAT VIEW, SAME PURPOSE, USED BY
000350*        1500-JOIN-INGR-PARA.
000360*
000370     05  DET-INGR-BLOCK REDEFINES DET-INGR-TBL
000380                                      PIC X(1220).
000390     05  FILLER                      PIC X(37).
