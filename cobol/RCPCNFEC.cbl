000010*****************************************************************
000020*                                                              *
000030*  RCPCNFEC -- LABEL-PRINT QUEUE CONNECTOR                     *
000040*                                                              *
000050*  DRAINS THE READY ROWS RCPSLFEC LOADED INTO THE PRINT QUEUE, *
000060*  VALIDATES AND GROUPS THEM BY BATCH ID, AND -- ONLY WHEN THE *
000070*  WHOLE RUN VALIDATES CLEAN -- WRITES ONE OUTPUT-CSV PER      *
000080*  BATCH, COPIES IT TO THE PRINTER INPUT FEED, ARCHIVES IT,    *
000090*  AND MARKS THE ROWS SENT.  A SINGLE BAD ROW ANYWHERE IN THE  *
000100*  RUN HOLDS BACK EVERY BATCH -- SEE 2200-VALIDATE-ROWS-PARA.  *
000110*                                                              *
000120*****************************************************************
000130 IDENTIFICATION DIVISION.
000140*
000150 PROGRAM-ID.     RCPCNFEC.
000160 AUTHOR.         T. NASH.
000170 INSTALLATION.   CENTRAL COMMISSARY DATA CENTER.
000180 DATE-WRITTEN.   04/02/1987.
000190 DATE-COMPILED.
000200 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION BATCH -
000210                  DISTRIBUTION RESTRICTED TO DATA CENTER STAFF.
000220*
000230*****************************************************************
000240*                      C H A N G E   L O G                     *
000250*****************************************************************
000260* 04/02/1987 TN  ORIGINAL LOAD OF PRINT QUEUE CONNECTOR.  CR-0119
000270*                DRAIN SIDE OF THE TWO-JOB LABEL PRINT     CR-0119
000280*                PIPELINE.  PAIRED WITH RCPSLFEC.          CR-0119
000290* 09/22/1988 TN  BATCH-LEVEL ERROR DIRECTORY ADDED UNDER   CR-0205
000300*                ERROR/ SO OPS CAN PULL A REJECTED BATCH   CR-0205
000310*                WITHOUT RERUNNING THE WHOLE JOB.          CR-0205
000320* 02/14/1992 RK  SINGLE-SITE-PER-BATCH CHECK ADDED AFTER   CR-0389
000330*                A MIXED-SITE BATCH PRINTED HALF ITS       CR-0389
000340*                LABELS AT THE WRONG STORE.                CR-0389
000350* 05/03/1993 MA  COMPILER UPGRADE -- FILE-NAME ASSIGNS     CR-0401
000360*                FOR THE CSV AND ERROR FILES NOW TAKE A    CR-0401
000370*                WORKING-STORAGE DATA-NAME SO THE NAME CAN CR-0401
000380*                BE BUILT AT RUN TIME PER BATCH.           CR-0401
000390* 08/19/1993 MA  ADDED CONFIGURABLE PRINTER-INPUT AND      CR-0411
000400*                ARCHIVE ROOT DIRECTORIES REPLACING        CR-0411
000410*                HARD-CODED PATHS.                         CR-0411
000420* 11/11/1994 MA  COPY-TO-PRINTER-INPUT NOW RETRIES 3 TIMES CR-0440
000430*                 10 SECONDS APART BEFORE GIVING UP --     CR-0440
000440*                NIGHT SHIFT WAS RERUNNING THE WHOLE JOB   CR-0440
000450*                FOR A ONE-TIME NETWORK SHARE HICCUP.      CR-0440
000460* 06/01/1995 MA  ALL-OR-NOTHING DELIVERY RULE DOCUMENTED   CR-0467
000470*                AND ENFORCED IN CODE -- PREVIOUSLY ONLY   CR-0467
000480*                BAD BATCHES WERE HELD BACK, NOW ONE BAD   CR-0467
000490*                ROW ANYWHERE HOLDS THE WHOLE RUN.         CR-0467
000500* 01/09/1997 JP  SAFE-NAME STRIPPING ADDED FOR SITE AND    CR-0513
000510*                BATCH ID EMBEDDED IN FILE AND DIRECTORY   CR-0513
000520*                NAMES -- OPS HAD A SITE NAME WITH A       CR-0513
000530*                SLASH IN IT BREAK THE ARCHIVE PATH.       CR-0513
000540* 11/02/1998 JP  Y2K: RUN-ID AND OUTPUT FILE NAME STAMPS   CR-0601
000550*                NOW CARRY A FULL FOUR-DIGIT YEAR.         CR-0601
000560* 07/23/2001 MA  QUEUE DRAIN NOW KEYED OFF PQ-STATUS       CR-0656
000570*                ALTERNATE KEY INSTEAD OF A FULL FILE      CR-0656
000580*                SCAN WITH AN IN-LINE STATUS TEST.         CR-0656
000590* 05/11/2004 JP  PACING PAUSE BETWEEN BATCH DELIVERIES     CR-0703
000600*                ADDED PER OPS REQUEST TO EASE LOAD ON     CR-0703
000610*                THE PRINTER FEED DIRECTORY.               CR-0703
000620* 10/02/2007 TN  STANDARDIZED AUDIT MESSAGE TEXT TO        CR-0767
000630*                MATCH THE SELECTOR'S WORDING.             CR-0767
000640* 09/30/2011 RK  ERROR SNAPSHOT NOW WRITES EVERY ROW OF    CR-0832
000650*                THE REJECTED BATCH, NOT JUST THE FAILING  CR-0832
000660*                ROW, SO OPS CAN SEE THE WHOLE BATCH.      CR-0832
000665* 04/16/2014 DS  OPERATOR CONSOLE HAD NO RUN SUMMARY --    CR-0901
000666*                ADDED A DONE BATCHES=/ISSUES= LINE TO     CR-0901
000667*                9000-FINISH-PARA AND A DELIVERED/         CR-0901
000668*                REJECTED BATCH-ID=/SITE=/ROWS= LINE TO    CR-0901
000669*                5010 AND 3010, BOTH TO STDOUT TO MATCH    CR-0901
000670*                RCPSLFEC'S NEW RUN SUMMARY.  ALSO DROPPED CR-0901
000671*                THE UNUSED WS-SAFE-DONE-SW SWITCH -- IT   CR-0901
000672*                WAS NEVER SET OR TESTED ANYWHERE.         CR-0901
000673*****************************************************************
000680*
000690 ENVIRONMENT DIVISION.
000700*
000710 CONFIGURATION SECTION.
000720*
000730 SPECIAL-NAMES.
000740     C01 IS TOP-OF-FORM
000750     CLASS NUM-CLASS IS '0' THRU '9'
000760     CLASS SAFE-CLASS IS 'A' THRU 'Z', '0' THRU '9', '-', '_'.
000770*
000780 INPUT-OUTPUT SECTION.
000790*
000800 FILE-CONTROL.
000810*
000820     SELECT PRINT-QUEUE-FILE ASSIGN TO PRNQFEC
000830         ORGANIZATION IS INDEXED
000840         ACCESS MODE IS DYNAMIC
000850         RECORD KEY IS PQ-ID
000860         ALTERNATE RECORD KEY IS PQ-BATCH-ID
000870             WITH DUPLICATES
000880         ALTERNATE RECORD KEY IS PQ-STATUS
000890             WITH DUPLICATES
000900         FILE STATUS IS WS-PQ-STATUS.
000910*
000920     SELECT AUDIT-LOG-FILE ASSIGN TO AUDTLOGFEC
000930         ORGANIZATION IS LINE SEQUENTIAL
000940         FILE STATUS IS WS-AUD-STATUS.
000950*
000960*    CSV-OUT-FILE AND THE TWO ERROR FILES ARE ASSIGNED TO A
000970*    WORKING-STORAGE DATA-NAME RATHER THAN A FIXED LOGICAL
000980*    NAME -- EACH BATCH BUILDS ITS OWN FILE NAME AT RUN TIME
000990*    BEFORE OPENING.  SEE CR-0401 ABOVE.
001000*
001010     SELECT CSV-OUT-FILE ASSIGN TO WS-CSV-ASSIGN-NAME
001020         ORGANIZATION IS LINE SEQUENTIAL
001030         FILE STATUS IS WS-CSV-STATUS.
001040*
001050     SELECT ERR-SNAP-FILE ASSIGN TO WS-ERR-ASSIGN-NAME
001060         ORGANIZATION IS LINE SEQUENTIAL
001070         FILE STATUS IS WS-ERR-STATUS.
001080*
001090 DATA DIVISION.
001100*
001110 FILE SECTION.
001120*
001130 FD  PRINT-QUEUE-FILE
001140     LABEL RECORDS ARE STANDARD.
001150     COPY PRNQFEC.
001160*
001170 FD  AUDIT-LOG-FILE
001180     LABEL RECORDS ARE STANDARD.
001190 01  AUDIT-LOG-FD-REC                 PIC X(400).
001200*
001210 FD  CSV-OUT-FILE
001220     LABEL RECORDS ARE STANDARD.
001230 01  CSV-OUT-FD-REC                   PIC X(600).
001240*
001250 FD  ERR-SNAP-FILE
001260     LABEL RECORDS ARE STANDARD.
001270 01  ERR-SNAP-FD-REC                  PIC X(400).
001280*
001290 WORKING-STORAGE SECTION.
001300*
001310 COPY AUDTFEC.
001320 COPY CSVOFEC.
001330 COPY ERRMFEC.
001340*
001350 01  WS-SWITCHES.
001360     05  WS-PQSCAN-EOF-SW             PIC X(01) VALUE 'N'.
001370         88  WS-PQSCAN-EOF                      VALUE 'Y'.
001380     05  WS-RUN-FAILED-SW             PIC X(01) VALUE 'N'.
001390         88  WS-RUN-FAILED                      VALUE 'Y'.
001400     05  WS-BAT-FOUND-SW              PIC X(01) VALUE 'N'.
001410         88  WS-BAT-FOUND                       VALUE 'Y'.
001420     05  WS-ROW-FAILED-SW             PIC X(01) VALUE 'N'.
001430         88  WS-ROW-FAILED                      VALUE 'Y'.
001440     05  WS-COPY-OK-SW                PIC X(01) VALUE 'N'.
001450         88  WS-COPY-OK                         VALUE 'Y'.
001460*
001470 01  WS-FILE-STATUSES.
001480     05  WS-PQ-STATUS                 PIC X(02) VALUE '00'.
001490         88  WS-PQ-OK                           VALUE '00'.
001500         88  WS-PQ-NOTFND                       VALUE '23'.
001510         88  WS-PQ-ATEND                        VALUE '10'.
001520     05  WS-AUD-STATUS                PIC X(02) VALUE '00'.
001530         88  WS-AUD-OK                          VALUE '00'.
001540     05  WS-CSV-STATUS                PIC X(02) VALUE '00'.
001550         88  WS-CSV-OK                          VALUE '00'.
001560     05  WS-ERR-STATUS                PIC X(02) VALUE '00'.
001570         88  WS-ERR-OK                          VALUE '00'.
001580*
001590 01  WS-COUNTERS.
001600     05  WS-ROW-CNT                   PIC S9(04) COMP
001610                                       VALUE ZERO.
001620     05  WS-BAT-CNT                   PIC S9(04) COMP
001630                                       VALUE ZERO.
001640     05  WS-FAIL-CNT                  PIC S9(04) COMP
001650                                       VALUE ZERO.
001660     05  WS-SUB                       PIC S9(04) COMP
001670                                       VALUE ZERO.
001680     05  WS-SUB2                      PIC S9(04) COMP
001690                                       VALUE ZERO.
001700     05  WS-RETRY-CNT                 PIC S9(04) COMP
001710                                       VALUE ZERO.
001720     05  WS-EXIT-CODE                 PIC S9(04) COMP
001730                                       VALUE ZERO.
001740*
001750*    CONFIGURABLE ROOT DIRECTORIES -- SEE CR-0411.
001760*
001770 01  WS-CONFIG-PARMS.
001780     05  WS-CFG-STAGING-ROOT          PIC X(60)
001790                                       VALUE 'STAGING'.
001800     05  WS-CFG-PRINTER-ROOT          PIC X(60)
001810                                       VALUE 'PRINTERIN'.
001820     05  WS-CFG-ARCHIVE-ROOT          PIC X(60)
001830                                       VALUE 'ARCHIVE'.
001840     05  WS-CFG-ERROR-ROOT            PIC X(60)
001850                                       VALUE 'ERROR'.
001860*
001870*    RUN-ID -- STAMPED ONCE AT STARTUP, STEP 1.  ALSO USED
001880*    AS THE LEADING TIMESTAMP OF EVERY OUTPUT FILE NAME AND
001890*    AS THE ARCHIVE/ERROR DIRECTORY'S RUN COMPONENT.
001900*
001910 01  WS-RUN-DATE                      PIC 9(08).
001920 01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
001930     05  WS-RUN-YYYY                  PIC 9(04).
001940     05  WS-RUN-MM                    PIC 9(02).
001950     05  WS-RUN-DD                    PIC 9(02).
001960 01  WS-RUN-TIME                      PIC 9(08).
001970 01  WS-RUN-TIME-BRK REDEFINES WS-RUN-TIME.
001980     05  WS-RUN-HH                    PIC 9(02).
001990     05  WS-RUN-MIN                   PIC 9(02).
002000     05  WS-RUN-SEC                   PIC 9(02).
002010     05  WS-RUN-CS                    PIC 9(02).
002020 01  WS-RUN-ID                        PIC X(15).
002030 01  WS-RUN-ID-BRK REDEFINES WS-RUN-ID.
002040     05  WS-RID-DATE                  PIC X(08).
002050     05  WS-RID-DASH                  PIC X(01).
002060     05  WS-RID-TIME                  PIC X(06).
002070*
002080*    ROW TABLE -- ONE ENTRY PER READY PRINT-QUEUE ROW DRAINED
002090*    AT STEP 2, UP TO 500 BY CONTRACT OF THE QUEUE.
002100*
002110 01  WS-ROW-TABLE.
002120     05  WS-ROW-ENTRY OCCURS 500 TIMES
002130             INDEXED BY WS-ROW-IDX.
002140         10  WS-ROW-PQID              PIC 9(09).
002150         10  WS-ROW-BATCH-ID          PIC X(40).
002160         10  WS-ROW-SITE              PIC X(60).
002170         10  WS-ROW-TEMPLATE          PIC X(80).
002180         10  WS-ROW-LANGUAGE          PIC X(10).
002190         10  WS-ROW-PRODUCT           PIC X(120).
002200         10  WS-ROW-ALLERGENS         PIC X(180).
002210         10  WS-ROW-QTY               PIC 9(04).
002220         10  WS-ROW-FAILED-SW         PIC X(01).
002230             88  WS-ROW-IS-FAILED             VALUE 'Y'.
002240         10  WS-ROW-REASON            PIC X(120).
002250         10  WS-ROW-BAT-IDX           PIC S9(04) COMP.
002260*
002270*    BATCH TABLE -- ONE ENTRY PER DISTINCT BATCH ID SEEN
002280*    AMONG THE ROW TABLE ENTRIES, IN FIRST-SEEN ORDER.
002290*
002300 01  WS-BAT-TABLE.
002310     05  WS-BAT-ENTRY OCCURS 500 TIMES
002320             INDEXED BY WS-BAT-IDX.
002330         10  WS-BAT-ID                PIC X(40).
002340         10  WS-BAT-SITE              PIC X(60).
002350         10  WS-BAT-MIXED-SW          PIC X(01).
002360             88  WS-BAT-MIXED                 VALUE 'Y'.
002370         10  WS-BAT-FAILED-SW         PIC X(01).
002380             88  WS-BAT-IS-FAILED             VALUE 'Y'.
002390         10  WS-BAT-ROW-CNT           PIC S9(04) COMP.
002400         10  WS-BAT-OUT-FILE          PIC X(95).
002410         10  WS-BAT-SAFE-SITE-FN      PIC X(30).
002420         10  WS-BAT-SAFE-BID          PIC X(40).
002430         10  WS-BAT-SAFE-SITE-ERR     PIC X(60).
002440*
002450*    FAILURE TABLE -- ONE ENTRY PER FAILING ROW PLUS ONE PER
002460*    MIXED-SITE BATCH, BUILT AT STEPS 3 AND 4, CONSUMED AT
002470*    STEP 5 WHEN THE RUN IS REJECTED.
002480*
002490 01  WS-FAIL-TABLE.
002500     05  WS-FAIL-ENTRY OCCURS 500 TIMES
002510             INDEXED BY WS-FAIL-IDX.
002520         10  WS-FAIL-BAT-IDX          PIC S9(04) COMP.
002530         10  WS-FAIL-ROWID            PIC 9(09).
002540         10  WS-FAIL-SITE             PIC X(60).
002550         10  WS-FAIL-REASON           PIC X(120).
002560*
002570*    SAFE-NAME WORK AREA, SHARED ACROSS ALL THREE CALLERS --
002580*    FILE-NAME SITE (MAX 30), BATCH ID (MAX 40) AND ERROR-
002590*    DIRECTORY SITE (MAX 60).  SEE 4100-SAFE-NAME-PARA.
002600*
002610 01  WS-SAFE-WORK.
002620     05  WS-SAFE-SOURCE               PIC X(60).
002630     05  WS-SAFE-RESULT                PIC X(60).
002640     05  WS-SAFE-FALLBACK              PIC X(10).
002650     05  WS-SAFE-MAXLEN                PIC S9(04) COMP.
002660     05  WS-SAFE-PTR                   PIC S9(04) COMP.
002670     05  WS-SAFE-OUT-LEN               PIC S9(04) COMP.
002680     05  WS-SAFE-LEAD-PTR              PIC S9(04) COMP.
002690     05  WS-SAFE-CH                    PIC X(01).
002700     05  WS-SAFE-TEMP                  PIC X(60).
002710*
002720*    GENERIC RIGHT-TRIM / APPEND WORK AREA -- 4300/4320.  ANY
002730*    TEXT HEADED FOR WS-PATH-TEXT (A SAFE-NAME RESULT, A
002740*    CONFIG ROOT, A LITERAL SEPARATOR) IS STAGED HERE FIRST
002750*    SO ITS EXACT LENGTH IS KNOWN BEFORE THE APPEND.
002760*
002770 01  WS-RTRIM-WORK.
002780     05  WS-RTRIM-FIELD               PIC X(250).
002790     05  WS-RTRIM-LEN                 PIC S9(04) COMP.
002800*
002810*    FILE-NAME / DIRECTORY-PATH BUILD AREA -- 3000-3999 AND
002820*    5000-5999.  EVERY PATH IS ASSEMBLED HERE, CHARACTER
002830*    RUN BY CHARACTER RUN, BEFORE BEING MOVED TO THE ASSIGN-
002840*    NAME DATA ITEM THE SELECT CLAUSE RESOLVES AT OPEN TIME.
002850*
002860 01  WS-PATH-BUILD.
002870     05  WS-PATH-TEXT                 PIC X(250).
002880     05  WS-PATH-LEN                  PIC S9(04) COMP.
002890     05  WS-PATH-ROOT-SRC             PIC X(60).
002900 01  WS-CSV-ASSIGN-NAME                PIC X(250).
002910 01  WS-ERR-ASSIGN-NAME                PIC X(250).
002920 01  WS-PRINTER-PATH                   PIC X(250).
002930 01  WS-ARCHIVE-PATH                   PIC X(250).
002940 01  WS-STAGED-PATH                    PIC X(250).
002950*
002960*    CBL_ RUNTIME-LIBRARY CALL AREA -- FILE HOUSEKEEPING
002970*    CALLS THIS SHOP ADOPTED WITH THE CR-0401/CR-0440
002980*    COMPILER UPGRADE.  RETURN CODE ZERO MEANS SUCCESS.
002990*
003000 01  WS-CBL-RETCODE                    PIC S9(09) COMP-5.
003010 01  WS-CBL-SECONDS                    PIC S9(09) COMP-5.
003020*
003030*    CSV LINE-BUILD WORK AREA -- 5100.
003040*
003050 01  WS-CSV-BUILD-WORK.
003060     05  WS-CSV-QTY-EDIT               PIC ZZ9.
003070     05  WS-CSV-LINE-LEN               PIC S9(04) COMP.
003080*
003090 01  WS-NEW-STATUS                     PIC X(10).
003100*
003110*    DONE SUMMARY LINE FOR STANDARD OUTPUT -- SAME SEGMENTED
003120*    FILLER SCHEME AS AUD-MESSAGE-BUILD, WRITTEN BY
003130*    9000-FINISH-PARA.  CR-0901.
003140*
003150 01  WS-DONE-LINE-BUILD.
003160     05  WS-DONE-T1                   PIC X(14).
003170     05  WS-DONE-T2                   PIC X(03).
003180     05  WS-DONE-T3                   PIC X(08).
003190     05  WS-DONE-T4                   PIC X(03).
003200     05  WS-DONE-T5                   PIC X(07).
003210     05  FILLER                       PIC X(15).
003220 01  WS-DONE-LINE REDEFINES WS-DONE-LINE-BUILD
003230                                      PIC X(50).
003240*
003250*    PER-BATCH PROGRESS LINE WORK AREA -- TRIMMED SITE SO THE
003260*    CONSOLE LINE DOESN'T TRAIL OFF IN BLANKS.  WRITTEN BY
003270*    3010-REJECT-ONE-BATCH-PARA AND 5010-DELIVER-ONE-BATCH-
003280*    PARA.  CR-0901.
003290*
003300 01  WS-DSP-WORK.
003310     05  WS-DSP-BAT-ID                PIC X(40).
003320     05  WS-DSP-BAT-ID-LEN            PIC S9(04) COMP.
003330     05  WS-DSP-SITE                  PIC X(60).
003340     05  WS-DSP-SITE-LEN              PIC S9(04) COMP.
003350     05  FILLER                       PIC X(08).
003360*
003370 PROCEDURE DIVISION.
003380*
003390 0000-MAIN-PARA.
003400*
003410     PERFORM 8100-OPEN-FILES-PARA.
003420     IF WS-RUN-FAILED
003430         MOVE AUD-EVT-UNEXPECTED-ERROR TO LOG-EVENT
003440         MOVE 'ERROR' TO LOG-LEVEL
003450         MOVE SPACES TO LOG-BATCH-ID
003460         MOVE 'RCPCNFEC' TO LOG-FILE-NAME
003470         MOVE 'QUEUE OR AUDIT-LOG FILE WOULD NOT OPEN'
003480             TO LOG-MESSAGE
003490         PERFORM 8000-WRITE-AUDIT-PARA
003500         MOVE 3 TO WS-EXIT-CODE
003510         PERFORM 9900-ABEND-PARA
003520     END-IF.
003530     PERFORM 1000-STAMP-RUNID-PARA.
003540     MOVE AUD-EVT-SYNC-STARTED TO LOG-EVENT.
003550     MOVE 'INFO' TO LOG-LEVEL.
003560     MOVE SPACES TO LOG-BATCH-ID.
003570     MOVE 'RCPCNFEC' TO LOG-FILE-NAME.
003580     MOVE 'TRIGGER=BATCH' TO LOG-MESSAGE.
003590     PERFORM 8000-WRITE-AUDIT-PARA.
003600*
003610     PERFORM 2000-DRAIN-QUEUE-PARA THRU 2000-DRAIN-QUEUE-EXIT.
003620*
003630     IF WS-ROW-CNT = ZERO
003640         MOVE AUD-EVT-EMPTY-QUEUE TO LOG-EVENT
003650         MOVE 'INFO' TO LOG-LEVEL
003660         MOVE SPACES TO LOG-MESSAGE
003670         PERFORM 8000-WRITE-AUDIT-PARA
003680         PERFORM 9000-FINISH-PARA
003690     END-IF.
003700*
003710     MOVE 0 TO WS-BAT-CNT.
003720     PERFORM 2100-BUILD-BATCHES-PARA THRU 2100-BUILD-BATCHES-EXIT.
003730     PERFORM 2200-VALIDATE-ROWS-PARA THRU 2200-VALIDATE-ROWS-EXIT.
003740     PERFORM 2300-CHECK-SITES-PARA THRU 2300-CHECK-SITES-EXIT.
003750*
003760     IF WS-FAIL-CNT NOT = ZERO
003770         PERFORM 3000-REJECT-RUN-PARA THRU 3000-REJECT-RUN-EXIT
003780         MOVE AUD-EVT-SYNC-FAILED TO LOG-EVENT
003790         MOVE 'ERROR' TO LOG-LEVEL
003800         MOVE SPACES TO LOG-BATCH-ID
003810         MOVE SPACES TO AUD-MESSAGE-BUILD
003820         MOVE 'ISSUES=' TO AUD-MSG-T1
003830         MOVE WS-FAIL-CNT TO WS-CSV-QTY-EDIT
003840         MOVE WS-CSV-QTY-EDIT TO AUD-MSG-T2
003850         MOVE AUD-MESSAGE-LINE TO LOG-MESSAGE
003860         PERFORM 8000-WRITE-AUDIT-PARA
003870         MOVE 1 TO WS-EXIT-CODE
003880         PERFORM 9000-FINISH-PARA
003890     END-IF.
003900*
003910     PERFORM 5000-DELIVER-BATCHES-PARA
003920         THRU 5000-DELIVER-BATCHES-EXIT.
003930*
003940     PERFORM 9000-FINISH-PARA.
003950*
003960 1000-STAMP-RUNID-PARA.
003970*
003980     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
003990     ACCEPT WS-RUN-TIME FROM TIME.
004000     MOVE SPACES TO WS-RUN-ID.
004010     MOVE WS-RUN-DATE TO WS-RID-DATE.
004020     MOVE '-' TO WS-RID-DASH.
004030     MOVE WS-RUN-HH TO WS-RID-TIME(1:2).
004040     MOVE WS-RUN-MIN TO WS-RID-TIME(3:2).
004050     MOVE WS-RUN-SEC TO WS-RID-TIME(5:2).
004060*
004070 2000-DRAIN-QUEUE-PARA.
004080*
004090     MOVE ZERO TO WS-ROW-CNT.
004100     SET WS-PQSCAN-EOF TO FALSE.
004110     MOVE 'READY' TO PQ-STATUS.
004120     START PRINT-QUEUE-FILE KEY IS EQUAL TO PQ-STATUS
004130         INVALID KEY
004140             SET WS-PQSCAN-EOF TO TRUE
004150     END-START.
004160     IF NOT WS-PQSCAN-EOF
004170         PERFORM 2010-DRAIN-SCAN-PARA
004180             UNTIL WS-PQSCAN-EOF OR WS-ROW-CNT = 500
004190     END-IF.
004200*
004210 2000-DRAIN-QUEUE-EXIT.
004220*
004230     EXIT.
004240*
004250 2010-DRAIN-SCAN-PARA.
004260*
004270     READ PRINT-QUEUE-FILE NEXT RECORD
004280         AT END
004290             SET WS-PQSCAN-EOF TO TRUE
004300     END-READ.
004310     IF NOT WS-PQSCAN-EOF
004320         IF PQ-STATUS NOT = 'READY'
004330             SET WS-PQSCAN-EOF TO TRUE
004340         ELSE
004350             ADD 1 TO WS-ROW-CNT
004360             SET WS-ROW-IDX TO WS-ROW-CNT
004370             MOVE PQ-ID TO WS-ROW-PQID(WS-ROW-IDX)
004380             MOVE PQ-BATCH-ID TO WS-ROW-BATCH-ID(WS-ROW-IDX)
004390             MOVE PQ-SITE TO WS-ROW-SITE(WS-ROW-IDX)
004400             MOVE PQ-TEMPLATE-NAME TO
004410                 WS-ROW-TEMPLATE(WS-ROW-IDX)
004420             MOVE PQ-LANGUAGE TO WS-ROW-LANGUAGE(WS-ROW-IDX)
004430             MOVE PQ-PRODUCT-NAME TO
004440                 WS-ROW-PRODUCT(WS-ROW-IDX)
004450             MOVE PQ-ALLERGENS-SHORT TO
004460                 WS-ROW-ALLERGENS(WS-ROW-IDX)
004470             MOVE PQ-QTY TO WS-ROW-QTY(WS-ROW-IDX)
004480             MOVE 'N' TO WS-ROW-FAILED-SW(WS-ROW-IDX)
004490             MOVE SPACES TO WS-ROW-REASON(WS-ROW-IDX)
004500             MOVE ZERO TO WS-ROW-BAT-IDX(WS-ROW-IDX)
004510         END-IF
004520     END-IF.
004530*
004540 2100-BUILD-BATCHES-PARA.
004550*
004560     PERFORM 2110-BATCH-BUILD-PARA
004570         VARYING WS-ROW-IDX FROM 1 BY 1 UNTIL
004580             WS-ROW-IDX > WS-ROW-CNT.
004590*
004600 2100-BUILD-BATCHES-EXIT.
004610*
004620     EXIT.
004630*
004640 2110-BATCH-BUILD-PARA.
004650*
004660     SET WS-BAT-FOUND TO FALSE.
004670     PERFORM 2120-BATCH-FIND-PARA
004680         VARYING WS-BAT-IDX FROM 1 BY 1
004690         UNTIL WS-BAT-IDX > WS-BAT-CNT OR WS-BAT-FOUND.
004700     IF WS-BAT-FOUND
004710         ADD 1 TO WS-BAT-ROW-CNT(WS-BAT-IDX)
004720     ELSE
004730         ADD 1 TO WS-BAT-CNT
004740         SET WS-BAT-IDX TO WS-BAT-CNT
004750         MOVE WS-ROW-BATCH-ID(WS-ROW-IDX) TO
004760             WS-BAT-ID(WS-BAT-IDX)
004770         MOVE WS-ROW-SITE(WS-ROW-IDX) TO WS-BAT-SITE(WS-BAT-IDX)
004780         MOVE 'N' TO WS-BAT-MIXED-SW(WS-BAT-IDX)
004790         MOVE 'N' TO WS-BAT-FAILED-SW(WS-BAT-IDX)
004800         MOVE 1 TO WS-BAT-ROW-CNT(WS-BAT-IDX)
004810     END-IF.
004820     MOVE WS-BAT-IDX TO WS-ROW-BAT-IDX(WS-ROW-IDX).
004830*
004840 2120-BATCH-FIND-PARA.
004850*
004860     IF WS-BAT-ID(WS-BAT-IDX) = WS-ROW-BATCH-ID(WS-ROW-IDX)
004870         SET WS-BAT-FOUND TO TRUE
004880     END-IF.
004890*
004900 2200-VALIDATE-ROWS-PARA.
004910*
004920     MOVE ZERO TO WS-FAIL-CNT.
004930     PERFORM 2210-VALIDATE-ONE-ROW-PARA
004940         VARYING WS-ROW-IDX FROM 1 BY 1
004950         UNTIL WS-ROW-IDX > WS-ROW-CNT.
004960*
004970 2200-VALIDATE-ROWS-EXIT.
004980*
004990     EXIT.
005000*
005010 2210-VALIDATE-ONE-ROW-PARA.
005020*
005030     MOVE SPACES TO WS-ROW-REASON(WS-ROW-IDX).
005040     PERFORM 2220-CHECK-FIELDS-PARA THRU 2220-CHECK-FIELDS-EXIT.
005050     IF WS-ROW-REASON(WS-ROW-IDX) NOT = SPACES
005060         PERFORM 2230-ADD-ROW-FAILURE-PARA
005070     END-IF.
005080*
005090*    FIELD-LEVEL CHECKS -- REQUIRED/NON-BLANK, IN SPEC ORDER,
005100*    FIRST FAILURE WINS.  "FIELD TOO LONG" IS NOT CHECKED --
005110*    EVERY FIELD ABOVE IS ALREADY DECLARED AT ITS MAXIMUM
005120*    ALLOWED WIDTH IN PRNQFEC, SO STORAGE CANNOT HOLD AN
005130*    OVER-LENGTH VALUE IN THE FIRST PLACE.  "MUST BE AN
005140*    INTEGER" IS SIMILARLY MOOT -- PQ-QTY IS A NUMERIC
005150*    DISPLAY FIELD, SO ONLY THE RANGE CAN FAIL.
005160*
005170 2220-CHECK-FIELDS-PARA.
005180*
005190     IF WS-ROW-BATCH-ID(WS-ROW-IDX) = SPACES
005200         MOVE 'BATCH_ID IS REQUIRED' TO WS-ROW-REASON(WS-ROW-IDX)
005210         GO TO 2220-CHECK-FIELDS-EXIT
005220     END-IF.
005230     IF WS-ROW-SITE(WS-ROW-IDX) = SPACES
005240         MOVE 'SITE IS REQUIRED' TO WS-ROW-REASON(WS-ROW-IDX)
005250         GO TO 2220-CHECK-FIELDS-EXIT
005260     END-IF.
005270     IF WS-ROW-TEMPLATE(WS-ROW-IDX) = SPACES
005280         MOVE 'TEMPLATE_NAME IS REQUIRED' TO
005290             WS-ROW-REASON(WS-ROW-IDX)
005300         GO TO 2220-CHECK-FIELDS-EXIT
005310     END-IF.
005320     IF WS-ROW-LANGUAGE(WS-ROW-IDX) = SPACES
005330         MOVE 'LANGUAGE IS REQUIRED' TO
005340             WS-ROW-REASON(WS-ROW-IDX)
005350         GO TO 2220-CHECK-FIELDS-EXIT
005360     END-IF.
005370     IF WS-ROW-PRODUCT(WS-ROW-IDX) = SPACES
005380         MOVE 'PRODUCT_NAME IS REQUIRED' TO
005390             WS-ROW-REASON(WS-ROW-IDX)
005400         GO TO 2220-CHECK-FIELDS-EXIT
005410     END-IF.
005420     IF WS-ROW-QTY(WS-ROW-IDX) < 1 OR
005430             WS-ROW-QTY(WS-ROW-IDX) > 999
005440         MOVE 'QTY MUST BE 1 THRU 999' TO
005450             WS-ROW-REASON(WS-ROW-IDX)
005460         GO TO 2220-CHECK-FIELDS-EXIT
005470     END-IF.
005480*
005490 2220-CHECK-FIELDS-EXIT.
005500*
005510     EXIT.
005520*
005530 2230-ADD-ROW-FAILURE-PARA.
005540*
005550     MOVE 'Y' TO WS-ROW-FAILED-SW(WS-ROW-IDX).
005560     ADD 1 TO WS-FAIL-CNT.
005570     SET WS-FAIL-IDX TO WS-FAIL-CNT.
005580     MOVE WS-ROW-BAT-IDX(WS-ROW-IDX) TO
005590         WS-FAIL-BAT-IDX(WS-FAIL-IDX).
005600     MOVE WS-ROW-PQID(WS-ROW-IDX) TO WS-FAIL-ROWID(WS-FAIL-IDX).
005610     MOVE WS-ROW-SITE(WS-ROW-IDX) TO WS-FAIL-SITE(WS-FAIL-IDX).
005620     MOVE WS-ROW-REASON(WS-ROW-IDX) TO
005630         WS-FAIL-REASON(WS-FAIL-IDX).
005640     MOVE 'Y' TO
005650         WS-BAT-FAILED-SW(WS-ROW-BAT-IDX(WS-ROW-IDX)).
005660*
005670*    CROSS-ROW SINGLE-SITE CHECK -- EVERY ROW IN A BATCH MUST
005680*    SHARE ONE SITE.  A BATCH THAT DOES NOT GETS EXACTLY ONE
005690*    FAILURE ENTRY (SITE MIXED, ROW ID ZERO), NOT ONE PER
005700*    MISMATCHING ROW.
005710*
005720 2300-CHECK-SITES-PARA.
005730*
005740     PERFORM 2310-CHECK-ONE-BATCH-SITE-PARA
005750         VARYING WS-BAT-IDX FROM 1 BY 1
005760         UNTIL WS-BAT-IDX > WS-BAT-CNT.
005770*
005780 2300-CHECK-SITES-EXIT.
005790*
005800     EXIT.
005810*
005820 2310-CHECK-ONE-BATCH-SITE-PARA.
005830*
005840     SET WS-BAT-MIXED(WS-BAT-IDX) TO FALSE.
005850     PERFORM 2320-SCAN-BATCH-ROWS-PARA
005860         VARYING WS-ROW-IDX FROM 1 BY 1
005870         UNTIL WS-ROW-IDX > WS-ROW-CNT.
005880     IF WS-BAT-MIXED(WS-BAT-IDX)
005890         ADD 1 TO WS-FAIL-CNT
005900         SET WS-FAIL-IDX TO WS-FAIL-CNT
005910         MOVE WS-BAT-IDX TO WS-FAIL-BAT-IDX(WS-FAIL-IDX)
005920         MOVE ZERO TO WS-FAIL-ROWID(WS-FAIL-IDX)
005930         MOVE 'MIXED' TO WS-FAIL-SITE(WS-FAIL-IDX)
005940         MOVE 'BATCH CONTAINS MORE THAN ONE SITE' TO
005950             WS-FAIL-REASON(WS-FAIL-IDX)
005960         MOVE 'Y' TO WS-BAT-FAILED-SW(WS-BAT-IDX)
005970     END-IF.
005980*
005990 2320-SCAN-BATCH-ROWS-PARA.
006000*
006010     IF WS-ROW-BAT-IDX(WS-ROW-IDX) = WS-BAT-IDX
006020         AND WS-ROW-SITE(WS-ROW-IDX) NOT =
006030             WS-BAT-SITE(WS-BAT-IDX)
006040         SET WS-BAT-MIXED(WS-BAT-IDX) TO TRUE
006050     END-IF.
006060*
006070*    REJECT-RUN PATH -- ONLY ENTERED WHEN WS-FAIL-CNT IS NOT
006080*    ZERO.  NO CSV IS EVER WRITTEN ON THIS PATH; EVERY BATCH
006090*    GETS AN ERROR SNAPSHOT (ITS OWN ROWS) PLUS ONE ERROR-
006100*    METADATA RECORD PER FAILURE BELONGING TO IT, AND EVERY
006110*    ROW OF EVERY BATCH GOES TO STATUS ERROR.
006120*
006130 3000-REJECT-RUN-PARA.
006140*
006150     PERFORM 3010-REJECT-ONE-BATCH-PARA
006160         VARYING WS-BAT-IDX FROM 1 BY 1
006170         UNTIL WS-BAT-IDX > WS-BAT-CNT.
006180*
006190 3000-REJECT-RUN-EXIT.
006200*
006210     EXIT.
006220*
006230 3010-REJECT-ONE-BATCH-PARA.
006240*
006250     PERFORM 4200-BUILD-SAFE-NAMES-PARA
006260         THRU 4200-BUILD-SAFE-NAMES-EXIT.
006270     PERFORM 4250-BUILD-OUTPUT-NAME-PARA
006280         THRU 4250-BUILD-OUTPUT-NAME-EXIT.
006290     PERFORM 3020-BUILD-ERROR-PATH-PARA.
006300     PERFORM 3030-OPEN-ERROR-FILE-PARA.
006310     PERFORM 3040-WRITE-SNAPSHOT-ROWS-PARA.
006320     PERFORM 3050-WRITE-BATCH-FAILURES-PARA.
006330     CLOSE ERR-SNAP-FILE.
006340     MOVE AUD-EVT-VALIDATION-FAILED TO LOG-EVENT.
006350     MOVE 'ERROR' TO LOG-LEVEL.
006360     MOVE WS-BAT-ID(WS-BAT-IDX) TO LOG-BATCH-ID.
006370     MOVE WS-BAT-OUT-FILE(WS-BAT-IDX) TO LOG-FILE-NAME.
006380     MOVE SPACES TO LOG-MESSAGE.
006390     PERFORM 8000-WRITE-AUDIT-PARA.
006400     MOVE SPACES TO WS-RTRIM-FIELD.
006410     MOVE WS-BAT-ID(WS-BAT-IDX) TO WS-RTRIM-FIELD.
006420     PERFORM 4300-RTRIM-PARA THRU 4300-RTRIM-EXIT.
006430     MOVE WS-RTRIM-LEN TO WS-DSP-BAT-ID-LEN.
006440     IF WS-DSP-BAT-ID-LEN = ZERO
006450         MOVE 1 TO WS-DSP-BAT-ID-LEN
006460     END-IF.
006470     MOVE SPACES TO WS-DSP-BAT-ID.
006480     MOVE WS-RTRIM-FIELD(1:WS-DSP-BAT-ID-LEN) TO
006490         WS-DSP-BAT-ID(1:WS-DSP-BAT-ID-LEN).
006500     MOVE SPACES TO WS-RTRIM-FIELD.
006510     MOVE WS-BAT-SITE(WS-BAT-IDX) TO WS-RTRIM-FIELD.
006520     PERFORM 4300-RTRIM-PARA THRU 4300-RTRIM-EXIT.
006530     MOVE WS-RTRIM-LEN TO WS-DSP-SITE-LEN.
006540     IF WS-DSP-SITE-LEN = ZERO
006550         MOVE 1 TO WS-DSP-SITE-LEN
006560     END-IF.
006570     MOVE SPACES TO WS-DSP-SITE.
006580     MOVE WS-RTRIM-FIELD(1:WS-DSP-SITE-LEN) TO
006590         WS-DSP-SITE(1:WS-DSP-SITE-LEN).
006600     MOVE WS-BAT-ROW-CNT(WS-BAT-IDX) TO WS-CSV-QTY-EDIT.
006610     DISPLAY 'REJECTED BATCH-ID=' WS-DSP-BAT-ID(1:WS-DSP-BAT-ID-LEN)
006620         ' SITE=' WS-DSP-SITE(1:WS-DSP-SITE-LEN)
006630         ' ROWS=' WS-CSV-QTY-EDIT.
006640     PERFORM 3060-MARK-BATCH-ERROR-PARA.
006650*
006660*    ERROR-SNAPSHOT PATH -- ERROR-ROOT / RUN-ID / SAFE-SITE /
006670*    SAFE-BATCH-ID . TXT.  NOTE THE ORDER (RUN-ID BEFORE SITE)
006680*    -- OPS GROUPS A RUN'S REJECTS TOGETHER FIRST, THEN BY SITE.
006690*
006700 3020-BUILD-ERROR-PATH-PARA.
006710*
006720     MOVE WS-BAT-SITE(WS-BAT-IDX) TO WS-SAFE-SOURCE.
006730     MOVE 60 TO WS-SAFE-MAXLEN.
006740     MOVE 'site' TO WS-SAFE-FALLBACK.
006750     PERFORM 4100-SAFE-NAME-PARA THRU 4100-SAFE-NAME-EXIT.
006760     MOVE SPACES TO WS-BAT-SAFE-SITE-ERR(WS-BAT-IDX).
006770     MOVE WS-SAFE-RESULT(1:WS-SAFE-OUT-LEN) TO
006780         WS-BAT-SAFE-SITE-ERR(WS-BAT-IDX)(1:WS-SAFE-OUT-LEN).
006790*
006800     MOVE SPACES TO WS-PATH-TEXT.
006810     MOVE ZERO TO WS-PATH-LEN.
006820     MOVE SPACES TO WS-RTRIM-FIELD.
006830     MOVE WS-CFG-ERROR-ROOT TO WS-RTRIM-FIELD.
006840     PERFORM 4300-RTRIM-PARA THRU 4300-RTRIM-EXIT.
006850     PERFORM 4320-APPEND-PARA THRU 4320-APPEND-EXIT.
006860     ADD 1 TO WS-PATH-LEN.
006870     MOVE '/' TO WS-PATH-TEXT(WS-PATH-LEN:1).
006880     MOVE SPACES TO WS-RTRIM-FIELD.
006890     MOVE WS-RUN-ID TO WS-RTRIM-FIELD.
006900     PERFORM 4300-RTRIM-PARA THRU 4300-RTRIM-EXIT.
006910     PERFORM 4320-APPEND-PARA THRU 4320-APPEND-EXIT.
006920     ADD 1 TO WS-PATH-LEN.
006930     MOVE '/' TO WS-PATH-TEXT(WS-PATH-LEN:1).
006940     MOVE SPACES TO WS-RTRIM-FIELD.
006950     MOVE WS-BAT-SAFE-SITE-ERR(WS-BAT-IDX) TO WS-RTRIM-FIELD.
006960     PERFORM 4300-RTRIM-PARA THRU 4300-RTRIM-EXIT.
006970     PERFORM 4320-APPEND-PARA THRU 4320-APPEND-EXIT.
006980     ADD 1 TO WS-PATH-LEN.
006990     MOVE '/' TO WS-PATH-TEXT(WS-PATH-LEN:1).
007000     MOVE SPACES TO WS-RTRIM-FIELD.
007010     MOVE WS-BAT-SAFE-BID(WS-BAT-IDX) TO WS-RTRIM-FIELD.
007020     PERFORM 4300-RTRIM-PARA THRU 4300-RTRIM-EXIT.
007030     PERFORM 4320-APPEND-PARA THRU 4320-APPEND-EXIT.
007040     MOVE '.TXT' TO WS-PATH-TEXT(WS-PATH-LEN + 1:4).
007050     ADD 4 TO WS-PATH-LEN.
007060     MOVE SPACES TO WS-ERR-ASSIGN-NAME.
007070     MOVE WS-PATH-TEXT(1:WS-PATH-LEN) TO
007080         WS-ERR-ASSIGN-NAME(1:WS-PATH-LEN).
007090*
007100 3030-OPEN-ERROR-FILE-PARA.
007110*
007120     OPEN OUTPUT ERR-SNAP-FILE.
007130*
007140*    ONE SNAPSHOT LINE PER ROW BELONGING TO THIS BATCH, IN
007150*    DRAIN ORDER -- LETS OPS REPLAY THE BATCH BY HAND IF THE
007160*    FIX TURNS OUT TO BE A ONE-FIELD TYPO.
007170*
007180 3040-WRITE-SNAPSHOT-ROWS-PARA.
007190*
007200     PERFORM 3045-WRITE-SNAPSHOT-ONE-ROW-PARA
007210         VARYING WS-ROW-IDX FROM 1 BY 1
007220         UNTIL WS-ROW-IDX > WS-ROW-CNT.
007230*
007240 3045-WRITE-SNAPSHOT-ONE-ROW-PARA.
007250*
007260     IF WS-ROW-BAT-IDX(WS-ROW-IDX) = WS-BAT-IDX
007270         MOVE WS-ROW-PQID(WS-ROW-IDX) TO ESNP-PQ-ID
007280         MOVE WS-ROW-BATCH-ID(WS-ROW-IDX) TO ESNP-BATCH-ID
007290         MOVE WS-ROW-SITE(WS-ROW-IDX) TO ESNP-SITE
007300         MOVE WS-ROW-REASON(WS-ROW-IDX) TO ESNP-REASON
007310         MOVE ERR-SNAP-LINE TO ERR-SNAP-FD-REC
007320         WRITE ERR-SNAP-FD-REC
007330     END-IF.
007340*
007350 3050-WRITE-BATCH-FAILURES-PARA.
007360*
007370     PERFORM 3055-STAMP-ERRM-TIME-PARA.
007380     PERFORM 3057-WRITE-ONE-BATCH-FAILURE-PARA
007390         VARYING WS-FAIL-IDX FROM 1 BY 1
007400         UNTIL WS-FAIL-IDX > WS-FAIL-CNT.
007410*
007420 3055-STAMP-ERRM-TIME-PARA.
007430*
007440     MOVE SPACES TO ERRM-TIMESTAMP.
007450     ACCEPT AUD-TS-DATE FROM DATE YYYYMMDD.
007460     ACCEPT AUD-TS-TIME FROM TIME.
007470     COMPUTE AUD-TS-MSEC = AUD-TS-CS * 10.
007480     MOVE AUD-TS-YYYY TO ERRM-TIMESTAMP(1:4).
007490     MOVE '-' TO ERRM-TIMESTAMP(5:1).
007500     MOVE AUD-TS-MM TO ERRM-TIMESTAMP(6:2).
007510     MOVE '-' TO ERRM-TIMESTAMP(8:1).
007520     MOVE AUD-TS-DD TO ERRM-TIMESTAMP(9:2).
007530     MOVE 'T' TO ERRM-TIMESTAMP(11:1).
007540     MOVE AUD-TS-HH TO ERRM-TIMESTAMP(12:2).
007550     MOVE ':' TO ERRM-TIMESTAMP(14:1).
007560     MOVE AUD-TS-MIN TO ERRM-TIMESTAMP(15:2).
007570     MOVE ':' TO ERRM-TIMESTAMP(17:1).
007580     MOVE AUD-TS-SEC TO ERRM-TIMESTAMP(18:2).
007590     MOVE '.' TO ERRM-TIMESTAMP(20:1).
007600     MOVE AUD-TS-MSEC TO ERRM-TIMESTAMP(21:3).
007610     MOVE 'Z' TO ERRM-TIMESTAMP(24:1).
007620*
007630 3057-WRITE-ONE-BATCH-FAILURE-PARA.
007640*
007650     IF WS-FAIL-BAT-IDX(WS-FAIL-IDX) = WS-BAT-IDX
007660         MOVE WS-FAIL-SITE(WS-FAIL-IDX) TO ERRM-SITE
007670         MOVE WS-BAT-ID(WS-BAT-IDX) TO ERRM-BATCH-ID
007680         MOVE WS-BAT-OUT-FILE(WS-BAT-IDX) TO ERRM-FILE-NAME
007690         MOVE WS-FAIL-ROWID(WS-FAIL-IDX) TO ERRM-ROW-ID
007700         MOVE WS-FAIL-REASON(WS-FAIL-IDX) TO ERRM-REASON
007710         MOVE WS-BAT-ROW-CNT(WS-BAT-IDX) TO ERRM-ROW-COUNT
007720         MOVE ERROR-METADATA-REC TO ERR-SNAP-FD-REC
007730         WRITE ERR-SNAP-FD-REC
007740     END-IF.
007750*
007760*    EVERY ROW OF THE BATCH GOES TO ERROR -- THE ROW THAT
007770*    ACTUALLY FAILED ITS OWN CHECK CARRIES A REASON, THE
007780*    REST (AND A MIXED-SITE BATCH'S ROWS) CARRY NONE.
007790*
007800 3060-MARK-BATCH-ERROR-PARA.
007810*
007820     MOVE 'ERROR' TO WS-NEW-STATUS.
007830     PERFORM 3065-MARK-BATCH-ROW-PARA
007840         VARYING WS-ROW-IDX FROM 1 BY 1
007850         UNTIL WS-ROW-IDX > WS-ROW-CNT.
007860*
007870 3065-MARK-BATCH-ROW-PARA.
007880*
007890     IF WS-ROW-BAT-IDX(WS-ROW-IDX) = WS-BAT-IDX
007900         PERFORM 8300-REWRITE-ROW-STATUS-PARA
007910             THRU 8300-REWRITE-ROW-STATUS-EXIT
007920     END-IF.
007930*
007940*    SAFE-NAME UTILITY -- CALLED WITH WS-SAFE-SOURCE,
007950*    WS-SAFE-MAXLEN AND WS-SAFE-FALLBACK SET, RETURNS
007960*    WS-SAFE-RESULT / WS-SAFE-OUT-LEN.  KEEPS ONLY LETTERS,
007970*    DIGITS, HYPHEN AND UNDERSCORE; TRUNCATES TO THE MAX
007980*    LENGTH; STRIPS LEADING/TRAILING HYPHEN OR UNDERSCORE;
007990*    FALLS BACK TO THE CALLER'S LITERAL WHEN THE RESULT IS
008000*    EMPTY.  SEE CR-0513.
008010*
008020 4100-SAFE-NAME-PARA.
008030*
008040     MOVE SPACES TO WS-SAFE-RESULT.
008050     MOVE ZERO TO WS-SAFE-OUT-LEN.
008060     MOVE 1 TO WS-SAFE-PTR.
008070     PERFORM 4110-SAFE-SCAN-PARA
008080         UNTIL WS-SAFE-PTR > 60.
008090     PERFORM 4120-SAFE-STRIP-TRAIL-PARA
008100         UNTIL WS-SAFE-OUT-LEN = 0
008110         OR (WS-SAFE-RESULT(WS-SAFE-OUT-LEN:1) NOT = '-'
008120             AND WS-SAFE-RESULT(WS-SAFE-OUT-LEN:1) NOT = '_').
008130     MOVE 1 TO WS-SAFE-LEAD-PTR.
008140     PERFORM 4130-SAFE-FIND-LEAD-PARA
008150         UNTIL WS-SAFE-LEAD-PTR > WS-SAFE-OUT-LEN
008160         OR (WS-SAFE-RESULT(WS-SAFE-LEAD-PTR:1) NOT = '-'
008170             AND WS-SAFE-RESULT(WS-SAFE-LEAD-PTR:1) NOT = '_').
008180     IF WS-SAFE-LEAD-PTR > 1
008190         IF WS-SAFE-LEAD-PTR > WS-SAFE-OUT-LEN
008200             MOVE ZERO TO WS-SAFE-OUT-LEN
008210             MOVE SPACES TO WS-SAFE-RESULT
008220         ELSE
008230             MOVE SPACES TO WS-SAFE-TEMP
008240             COMPUTE WS-SAFE-PTR =
008250                 WS-SAFE-OUT-LEN - WS-SAFE-LEAD-PTR + 1
008260             MOVE WS-SAFE-RESULT(WS-SAFE-LEAD-PTR:WS-SAFE-PTR)
008270                 TO WS-SAFE-TEMP(1:WS-SAFE-PTR)
008280             MOVE WS-SAFE-TEMP TO WS-SAFE-RESULT
008290             MOVE WS-SAFE-PTR TO WS-SAFE-OUT-LEN
008300         END-IF
008310     END-IF.
008320     IF WS-SAFE-OUT-LEN = 0
008330         MOVE SPACES TO WS-RTRIM-FIELD
008340         MOVE WS-SAFE-FALLBACK TO WS-RTRIM-FIELD
008350         PERFORM 4300-RTRIM-PARA THRU 4300-RTRIM-EXIT
008360         MOVE SPACES TO WS-SAFE-RESULT
008370         MOVE WS-RTRIM-FIELD(1:WS-RTRIM-LEN) TO
008380             WS-SAFE-RESULT(1:WS-RTRIM-LEN)
008390         MOVE WS-RTRIM-LEN TO WS-SAFE-OUT-LEN
008400     END-IF.
008410*
008420 4100-SAFE-NAME-EXIT.
008430*
008440     EXIT.
008450*
008460 4110-SAFE-SCAN-PARA.
008470*
008480     MOVE WS-SAFE-SOURCE(WS-SAFE-PTR:1) TO WS-SAFE-CH.
008490     IF WS-SAFE-CH IS SAFE-CLASS
008500         AND WS-SAFE-OUT-LEN < WS-SAFE-MAXLEN
008510         ADD 1 TO WS-SAFE-OUT-LEN
008520         MOVE WS-SAFE-CH TO WS-SAFE-RESULT(WS-SAFE-OUT-LEN:1)
008530     END-IF.
008540     ADD 1 TO WS-SAFE-PTR.
008550*
008560 4120-SAFE-STRIP-TRAIL-PARA.
008570*
008580     SUBTRACT 1 FROM WS-SAFE-OUT-LEN.
008590*
008600 4130-SAFE-FIND-LEAD-PARA.
008610*
008620     ADD 1 TO WS-SAFE-LEAD-PTR.
008630*
008640*    BUILDS THE SAFE SITE-FOR-FILE-NAMES (MAX 30) AND SAFE
008650*    BATCH-ID (MAX 40) FOR THE CURRENT WS-BAT-IDX -- SHARED
008660*    BY BOTH THE REJECT PATH AND THE DELIVER PATH.
008670*
008680 4200-BUILD-SAFE-NAMES-PARA.
008690*
008700     MOVE WS-BAT-SITE(WS-BAT-IDX) TO WS-SAFE-SOURCE.
008710     MOVE 30 TO WS-SAFE-MAXLEN.
008720     MOVE 'site' TO WS-SAFE-FALLBACK.
008730     PERFORM 4100-SAFE-NAME-PARA THRU 4100-SAFE-NAME-EXIT.
008740     MOVE SPACES TO WS-BAT-SAFE-SITE-FN(WS-BAT-IDX).
008750     MOVE WS-SAFE-RESULT(1:WS-SAFE-OUT-LEN) TO
008760         WS-BAT-SAFE-SITE-FN(WS-BAT-IDX)(1:WS-SAFE-OUT-LEN).
008770*
008780     MOVE WS-BAT-ID(WS-BAT-IDX) TO WS-SAFE-SOURCE.
008790     MOVE 40 TO WS-SAFE-MAXLEN.
008800     MOVE 'batch' TO WS-SAFE-FALLBACK.
008810     PERFORM 4100-SAFE-NAME-PARA THRU 4100-SAFE-NAME-EXIT.
008820     MOVE SPACES TO WS-BAT-SAFE-BID(WS-BAT-IDX).
008830     MOVE WS-SAFE-RESULT(1:WS-SAFE-OUT-LEN) TO
008840         WS-BAT-SAFE-BID(WS-BAT-IDX)(1:WS-SAFE-OUT-LEN).
008850*
008860 4200-BUILD-SAFE-NAMES-EXIT.
008870*
008880     EXIT.
008890*
008900*    OUTPUT FILE NAME -- RUN-ID - SAFE-SITE - SAFE-BATCH-ID,
008910*    NO EXTENSION (THE COLUMN IN THE CSV CARRIES IT BARE;
008920*    THE CALLERS THAT NEED A REAL FILE ADD .CSV THEMSELVES).
008930*
008940 4250-BUILD-OUTPUT-NAME-PARA.
008950*
008960     MOVE SPACES TO WS-PATH-TEXT.
008970     MOVE ZERO TO WS-PATH-LEN.
008980     MOVE SPACES TO WS-RTRIM-FIELD.
008990     MOVE WS-RUN-ID TO WS-RTRIM-FIELD.
009000     PERFORM 4300-RTRIM-PARA THRU 4300-RTRIM-EXIT.
009010     PERFORM 4320-APPEND-PARA THRU 4320-APPEND-EXIT.
009020     ADD 1 TO WS-PATH-LEN.
009030     MOVE '-' TO WS-PATH-TEXT(WS-PATH-LEN:1).
009040     MOVE SPACES TO WS-RTRIM-FIELD.
009050     MOVE WS-BAT-SAFE-SITE-FN(WS-BAT-IDX) TO WS-RTRIM-FIELD.
009060     PERFORM 4300-RTRIM-PARA THRU 4300-RTRIM-EXIT.
009070     PERFORM 4320-APPEND-PARA THRU 4320-APPEND-EXIT.
009080     ADD 1 TO WS-PATH-LEN.
009090     MOVE '-' TO WS-PATH-TEXT(WS-PATH-LEN:1).
009100     MOVE SPACES TO WS-RTRIM-FIELD.
009110     MOVE WS-BAT-SAFE-BID(WS-BAT-IDX) TO WS-RTRIM-FIELD.
009120     PERFORM 4300-RTRIM-PARA THRU 4300-RTRIM-EXIT.
009130     PERFORM 4320-APPEND-PARA THRU 4320-APPEND-EXIT.
009140     MOVE SPACES TO WS-BAT-OUT-FILE(WS-BAT-IDX).
009150     MOVE WS-PATH-TEXT(1:WS-PATH-LEN) TO
009160         WS-BAT-OUT-FILE(WS-BAT-IDX)(1:WS-PATH-LEN).
009170*
009180 4250-BUILD-OUTPUT-NAME-EXIT.
009190*
009200     EXIT.
009210*
009220*    GENERIC RIGHT-TRIM -- WS-RTRIM-FIELD ALREADY LOADED BY
009230*    THE CALLER (SPACE-FILLED TO THE RIGHT OF ITS CONTENT);
009240*    RETURNS ITS TRIMMED LENGTH IN WS-RTRIM-LEN.
009250*
009260 4300-RTRIM-PARA.
009270*
009280     MOVE 250 TO WS-RTRIM-LEN.
009290     PERFORM 4310-RTRIM-SHRINK-PARA
009300         UNTIL WS-RTRIM-LEN = 0
009310         OR WS-RTRIM-FIELD(WS-RTRIM-LEN:1) NOT = SPACE.
009320*
009330 4300-RTRIM-EXIT.
009340*
009350     EXIT.
009360*
009370 4310-RTRIM-SHRINK-PARA.
009380*
009390     SUBTRACT 1 FROM WS-RTRIM-LEN.
009400*
009410*    APPENDS WS-RTRIM-FIELD(1:WS-RTRIM-LEN) ONTO WS-PATH-TEXT
009420*    AT WS-PATH-LEN AND ADVANCES WS-PATH-LEN.
009430*
009440 4320-APPEND-PARA.
009450*
009460     IF WS-RTRIM-LEN > 0
009470         MOVE WS-RTRIM-FIELD(1:WS-RTRIM-LEN) TO
009480             WS-PATH-TEXT(WS-PATH-LEN + 1:WS-RTRIM-LEN)
009490         ADD WS-RTRIM-LEN TO WS-PATH-LEN
009500     END-IF.
009510*
009520 4320-APPEND-EXIT.
009530*
009540     EXIT.
009550*
009560*    DELIVER PATH -- ONLY REACHED WHEN WS-FAIL-CNT IS ZERO.
009570*    A COPY FAILURE ON ANY BATCH STOPS THE WHOLE RUN DEAD,
009580*    PER CR-0440 AND THE RUN BOOK -- WE DO NOT GO ON TO THE
009590*    NEXT BATCH WITH ONE ALREADY STUCK ON THE SHARE.
009600*
009610 5000-DELIVER-BATCHES-PARA.
009620*
009630     PERFORM 5010-DELIVER-ONE-BATCH-PARA
009640         THRU 5010-DELIVER-ONE-BATCH-EXIT
009650         VARYING WS-BAT-IDX FROM 1 BY 1
009660         UNTIL WS-BAT-IDX > WS-BAT-CNT OR WS-RUN-FAILED.
009670*
009680 5000-DELIVER-BATCHES-EXIT.
009690*
009700     EXIT.
009710*
009720 5010-DELIVER-ONE-BATCH-PARA.
009730*
009740     PERFORM 4200-BUILD-SAFE-NAMES-PARA
009750         THRU 4200-BUILD-SAFE-NAMES-EXIT.
009760     PERFORM 4250-BUILD-OUTPUT-NAME-PARA
009770         THRU 4250-BUILD-OUTPUT-NAME-EXIT.
009780     PERFORM 5020-BUILD-PATHS-PARA.
009790     MOVE AUD-EVT-BATCH-CREATED TO LOG-EVENT.
009800     MOVE 'INFO' TO LOG-LEVEL.
009810     MOVE WS-BAT-ID(WS-BAT-IDX) TO LOG-BATCH-ID.
009820     MOVE WS-BAT-OUT-FILE(WS-BAT-IDX) TO LOG-FILE-NAME.
009830     MOVE SPACES TO LOG-MESSAGE.
009840     PERFORM 8000-WRITE-AUDIT-PARA.
009850     PERFORM 5030-WRITE-CSV-FILE-PARA
009860         THRU 5030-WRITE-CSV-FILE-EXIT.
009870     MOVE ZERO TO WS-CBL-RETCODE.
009880     CALL 'CBL_RENAME_FILE' USING WS-CSV-ASSIGN-NAME
009890         WS-STAGED-PATH
009900         RETURNING WS-CBL-RETCODE.
009910     PERFORM 5050-COPY-TO-PRINTER-PARA
009920         THRU 5050-COPY-TO-PRINTER-EXIT.
009930     IF WS-RUN-FAILED
009940         GO TO 5010-DELIVER-ONE-BATCH-EXIT
009950     END-IF.
009960     MOVE ZERO TO WS-CBL-RETCODE.
009970     CALL 'CBL_RENAME_FILE' USING WS-STAGED-PATH
009980         WS-ARCHIVE-PATH
009990         RETURNING WS-CBL-RETCODE.
010000     MOVE AUD-EVT-BATCH-COPIED TO LOG-EVENT.
010010     MOVE 'INFO' TO LOG-LEVEL.
010020     MOVE WS-BAT-ID(WS-BAT-IDX) TO LOG-BATCH-ID.
010030     MOVE WS-BAT-OUT-FILE(WS-BAT-IDX) TO LOG-FILE-NAME.
010040     MOVE SPACES TO LOG-MESSAGE.
010050     PERFORM 8000-WRITE-AUDIT-PARA.
010060     MOVE SPACES TO WS-RTRIM-FIELD.
010070     MOVE WS-BAT-ID(WS-BAT-IDX) TO WS-RTRIM-FIELD.
010080     PERFORM 4300-RTRIM-PARA THRU 4300-RTRIM-EXIT.
010090     MOVE WS-RTRIM-LEN TO WS-DSP-BAT-ID-LEN.
010100     IF WS-DSP-BAT-ID-LEN = ZERO
010110         MOVE 1 TO WS-DSP-BAT-ID-LEN
010120     END-IF.
010130     MOVE SPACES TO WS-DSP-BAT-ID.
010140     MOVE WS-RTRIM-FIELD(1:WS-DSP-BAT-ID-LEN) TO
010150         WS-DSP-BAT-ID(1:WS-DSP-BAT-ID-LEN).
010160     MOVE SPACES TO WS-RTRIM-FIELD.
010170     MOVE WS-BAT-SITE(WS-BAT-IDX) TO WS-RTRIM-FIELD.
010180     PERFORM 4300-RTRIM-PARA THRU 4300-RTRIM-EXIT.
010190     MOVE WS-RTRIM-LEN TO WS-DSP-SITE-LEN.
010200     IF WS-DSP-SITE-LEN = ZERO
010210         MOVE 1 TO WS-DSP-SITE-LEN
010220     END-IF.
010230     MOVE SPACES TO WS-DSP-SITE.
010240     MOVE WS-RTRIM-FIELD(1:WS-DSP-SITE-LEN) TO
010250         WS-DSP-SITE(1:WS-DSP-SITE-LEN).
010260     MOVE WS-BAT-ROW-CNT(WS-BAT-IDX) TO WS-CSV-QTY-EDIT.
010270     DISPLAY 'DELIVERED BATCH-ID=' WS-DSP-BAT-ID(1:WS-DSP-BAT-ID-LEN)
010280         ' SITE=' WS-DSP-SITE(1:WS-DSP-SITE-LEN)
010290         ' ROWS=' WS-CSV-QTY-EDIT.
010300     PERFORM 5070-MARK-BATCH-SENT-PARA.
010310     IF WS-BAT-IDX < WS-BAT-CNT
010320         MOVE 5 TO WS-CBL-SECONDS
010330         CALL 'CBL_OS_WAIT' USING WS-CBL-SECONDS
010340     END-IF.
010350*
010360 5010-DELIVER-ONE-BATCH-EXIT.
010370*
010380     EXIT.
010390*
010400*    STAGING TEMP/FINAL, PRINTER-INPUT AND ARCHIVE PATHS FOR
010410*    THE CURRENT BATCH.  THE TEMP NAME IS WHERE THE CSV IS
010420*    ACTUALLY OPENED -- IT IS RENAMED INTO THE FINAL STAGED
010430*    NAME ONLY ONCE WRITTEN COMPLETE AND CLOSED, SO A READER
010440*    OF THE STAGING AREA NEVER SEES A PART-WRITTEN FILE.
010450*
010460 5020-BUILD-PATHS-PARA.
010470*
010480     MOVE WS-CFG-STAGING-ROOT TO WS-PATH-ROOT-SRC.
010490     PERFORM 5022-BUILD-ROOT-NAME-PARA
010500         THRU 5022-BUILD-ROOT-NAME-EXIT.
010510     MOVE SPACES TO WS-STAGED-PATH.
010520     MOVE WS-PATH-TEXT(1:WS-PATH-LEN) TO
010530         WS-STAGED-PATH(1:WS-PATH-LEN).
010540     MOVE '.TMP' TO WS-PATH-TEXT(WS-PATH-LEN + 1:4).
010550     ADD 4 TO WS-PATH-LEN.
010560     MOVE SPACES TO WS-CSV-ASSIGN-NAME.
010570     MOVE WS-PATH-TEXT(1:WS-PATH-LEN) TO
010580         WS-CSV-ASSIGN-NAME(1:WS-PATH-LEN).
010590*
010600     MOVE WS-CFG-PRINTER-ROOT TO WS-PATH-ROOT-SRC.
010610     PERFORM 5022-BUILD-ROOT-NAME-PARA
010620         THRU 5022-BUILD-ROOT-NAME-EXIT.
010630     MOVE SPACES TO WS-PRINTER-PATH.
010640     MOVE WS-PATH-TEXT(1:WS-PATH-LEN) TO
010650         WS-PRINTER-PATH(1:WS-PATH-LEN).
010660*
010670     MOVE SPACES TO WS-PATH-TEXT.
010680     MOVE ZERO TO WS-PATH-LEN.
010690     MOVE SPACES TO WS-RTRIM-FIELD.
010700     MOVE WS-CFG-ARCHIVE-ROOT TO WS-RTRIM-FIELD.
010710     PERFORM 4300-RTRIM-PARA THRU 4300-RTRIM-EXIT.
010720     PERFORM 4320-APPEND-PARA THRU 4320-APPEND-EXIT.
010730     ADD 1 TO WS-PATH-LEN.
010740     MOVE '/' TO WS-PATH-TEXT(WS-PATH-LEN:1).
010750     MOVE SPACES TO WS-RTRIM-FIELD.
010760     MOVE WS-RUN-DATE TO WS-RTRIM-FIELD.
010770     PERFORM 4300-RTRIM-PARA THRU 4300-RTRIM-EXIT.
010780     PERFORM 4320-APPEND-PARA THRU 4320-APPEND-EXIT.
010790     ADD 1 TO WS-PATH-LEN.
010800     MOVE '/' TO WS-PATH-TEXT(WS-PATH-LEN:1).
010810     MOVE SPACES TO WS-RTRIM-FIELD.
010820     MOVE WS-RUN-ID TO WS-RTRIM-FIELD.
010830     PERFORM 4300-RTRIM-PARA THRU 4300-RTRIM-EXIT.
010840     PERFORM 4320-APPEND-PARA THRU 4320-APPEND-EXIT.
010850     ADD 1 TO WS-PATH-LEN.
010860     MOVE '/' TO WS-PATH-TEXT(WS-PATH-LEN:1).
010870     MOVE SPACES TO WS-RTRIM-FIELD.
010880     MOVE WS-BAT-OUT-FILE(WS-BAT-IDX) TO WS-RTRIM-FIELD.
010890     PERFORM 4300-RTRIM-PARA THRU 4300-RTRIM-EXIT.
010900     PERFORM 4320-APPEND-PARA THRU 4320-APPEND-EXIT.
010910     MOVE '.CSV' TO WS-PATH-TEXT(WS-PATH-LEN + 1:4).
010920     ADD 4 TO WS-PATH-LEN.
010930     MOVE SPACES TO WS-ARCHIVE-PATH.
010940     MOVE WS-PATH-TEXT(1:WS-PATH-LEN) TO
010950         WS-ARCHIVE-PATH(1:WS-PATH-LEN).
010960*
010970*    SHARED BY STAGING AND PRINTER-INPUT -- WS-PATH-ROOT-SRC /
010980*    OUTPUT-FILE-NAME . CSV, RESULT LEFT IN WS-PATH-TEXT /
010990*    WS-PATH-LEN FOR THE CALLER TO COPY OUT.
011000*
011010 5022-BUILD-ROOT-NAME-PARA.
011020*
011030     MOVE SPACES TO WS-PATH-TEXT.
011040     MOVE ZERO TO WS-PATH-LEN.
011050     MOVE SPACES TO WS-RTRIM-FIELD.
011060     MOVE WS-PATH-ROOT-SRC TO WS-RTRIM-FIELD.
011070     PERFORM 4300-RTRIM-PARA THRU 4300-RTRIM-EXIT.
011080     PERFORM 4320-APPEND-PARA THRU 4320-APPEND-EXIT.
011090     ADD 1 TO WS-PATH-LEN.
011100     MOVE '/' TO WS-PATH-TEXT(WS-PATH-LEN:1).
011110     MOVE SPACES TO WS-RTRIM-FIELD.
011120     MOVE WS-BAT-OUT-FILE(WS-BAT-IDX) TO WS-RTRIM-FIELD.
011130     PERFORM 4300-RTRIM-PARA THRU 4300-RTRIM-EXIT.
011140     PERFORM 4320-APPEND-PARA THRU 4320-APPEND-EXIT.
011150     MOVE '.CSV' TO WS-PATH-TEXT(WS-PATH-LEN + 1:4).
011160     ADD 4 TO WS-PATH-LEN.
011170*
011180 5022-BUILD-ROOT-NAME-EXIT.
011190*
011200     EXIT.
011210*
011220*    WRITES THE STAGING TEMP CSV -- HEADER LINE FIRST, THEN
011230*    ONE LINE PER ROW OF THE CURRENT BATCH, IN DRAIN ORDER.
011240*
011250 5030-WRITE-CSV-FILE-PARA.
011260*
011270     OPEN OUTPUT CSV-OUT-FILE.
011280     MOVE CSV-HEADER-LINE TO CSV-OUT-FD-REC.
011290     WRITE CSV-OUT-FD-REC.
011300     PERFORM 5040-WRITE-CSV-ROW-PARA
011310         VARYING WS-ROW-IDX FROM 1 BY 1
011320         UNTIL WS-ROW-IDX > WS-ROW-CNT.
011330     CLOSE CSV-OUT-FILE.
011340*
011350 5030-WRITE-CSV-FILE-EXIT.
011360*
011370     EXIT.
011380*
011390 5040-WRITE-CSV-ROW-PARA.
011400*
011410     IF WS-ROW-BAT-IDX(WS-ROW-IDX) = WS-BAT-IDX
011420         MOVE WS-ROW-BATCH-ID(WS-ROW-IDX) TO CSV-W-BATCH-ID
011430         MOVE WS-ROW-SITE(WS-ROW-IDX) TO CSV-W-SITE
011440         MOVE WS-ROW-TEMPLATE(WS-ROW-IDX) TO
011450             CSV-W-TEMPLATE-NAME
011460         MOVE WS-ROW-LANGUAGE(WS-ROW-IDX) TO CSV-W-LANGUAGE
011470         MOVE WS-ROW-PRODUCT(WS-ROW-IDX) TO CSV-W-PRODUCT-NAME
011480         MOVE WS-ROW-ALLERGENS(WS-ROW-IDX) TO
011490             CSV-W-ALLERGENS-SHORT
011500         MOVE WS-ROW-QTY(WS-ROW-IDX) TO CSV-W-QTY
011510         MOVE CSV-W-QTY TO CSV-W-QTY-TEXT
011520         MOVE WS-BAT-OUT-FILE(WS-BAT-IDX) TO
011530             CSV-W-OUTPUT-FILE-NAME
011540         PERFORM 5045-BUILD-CSV-LINE-PARA
011550         MOVE CSV-OUT-LINE TO CSV-OUT-FD-REC
011560         WRITE CSV-OUT-FD-REC
011570     END-IF.
011580*
011590*    COMMA-DELIMITED, EACH FIELD RIGHT-TRIMMED FIRST -- NO
011600*    FIXED-WIDTH PADDING LEFT IN THE LINE.  REUSES THE SAME
011610*    4300-RTRIM-PARA THE PATH-BUILD CODE USES.
011620*
011630 5045-BUILD-CSV-LINE-PARA.
011640*
011650     MOVE SPACES TO CSV-OUT-LINE.
011660     MOVE ZERO TO WS-CSV-LINE-LEN.
011670     MOVE SPACES TO WS-RTRIM-FIELD.
011680     MOVE CSV-W-BATCH-ID TO WS-RTRIM-FIELD.
011690     PERFORM 4300-RTRIM-PARA THRU 4300-RTRIM-EXIT.
011700     PERFORM 5046-CSV-APPEND-PARA.
011710     PERFORM 5047-CSV-COMMA-PARA.
011720     MOVE SPACES TO WS-RTRIM-FIELD.
011730     MOVE CSV-W-SITE TO WS-RTRIM-FIELD.
011740     PERFORM 4300-RTRIM-PARA THRU 4300-RTRIM-EXIT.
011750     PERFORM 5046-CSV-APPEND-PARA.
011760     PERFORM 5047-CSV-COMMA-PARA.
011770     MOVE SPACES TO WS-RTRIM-FIELD.
011780     MOVE CSV-W-TEMPLATE-NAME TO WS-RTRIM-FIELD.
011790     PERFORM 4300-RTRIM-PARA THRU 4300-RTRIM-EXIT.
011800     PERFORM 5046-CSV-APPEND-PARA.
011810     PERFORM 5047-CSV-COMMA-PARA.
011820     MOVE SPACES TO WS-RTRIM-FIELD.
011830     MOVE CSV-W-LANGUAGE TO WS-RTRIM-FIELD.
011840     PERFORM 4300-RTRIM-PARA THRU 4300-RTRIM-EXIT.
011850     PERFORM 5046-CSV-APPEND-PARA.
011860     PERFORM 5047-CSV-COMMA-PARA.
011870     MOVE SPACES TO WS-RTRIM-FIELD.
011880     MOVE CSV-W-PRODUCT-NAME TO WS-RTRIM-FIELD.
011890     PERFORM 4300-RTRIM-PARA THRU 4300-RTRIM-EXIT.
011900     PERFORM 5046-CSV-APPEND-PARA.
011910     PERFORM 5047-CSV-COMMA-PARA.
011920     MOVE SPACES TO WS-RTRIM-FIELD.
011930     MOVE CSV-W-ALLERGENS-SHORT TO WS-RTRIM-FIELD.
011940     PERFORM 4300-RTRIM-PARA THRU 4300-RTRIM-EXIT.
011950     PERFORM 5046-CSV-APPEND-PARA.
011960     PERFORM 5047-CSV-COMMA-PARA.
011970     MOVE SPACES TO WS-RTRIM-FIELD.
011980     MOVE CSV-W-QTY-TEXT TO WS-RTRIM-FIELD.
011990     PERFORM 4300-RTRIM-PARA THRU 4300-RTRIM-EXIT.
012000     PERFORM 5046-CSV-APPEND-PARA.
012010     PERFORM 5047-CSV-COMMA-PARA.
012020     MOVE SPACES TO WS-RTRIM-FIELD.
012030     MOVE CSV-W-OUTPUT-FILE-NAME TO WS-RTRIM-FIELD.
012040     PERFORM 4300-RTRIM-PARA THRU 4300-RTRIM-EXIT.
012050     PERFORM 5046-CSV-APPEND-PARA.
012060*
012070 5046-CSV-APPEND-PARA.
012080*
012090     IF WS-RTRIM-LEN > 0
012100         MOVE WS-RTRIM-FIELD(1:WS-RTRIM-LEN) TO
012110             CSV-OUT-LINE(WS-CSV-LINE-LEN + 1:WS-RTRIM-LEN)
012120         ADD WS-RTRIM-LEN TO WS-CSV-LINE-LEN
012130     END-IF.
012140*
012150 5047-CSV-COMMA-PARA.
012160*
012170     ADD 1 TO WS-CSV-LINE-LEN.
012180     MOVE ',' TO CSV-OUT-LINE(WS-CSV-LINE-LEN:1).
012190*
012200*    DELIVERY-COPY RETRY -- UP TO 3 ATTEMPTS, 10 SECONDS
012210*    APART.  EXHAUSTION STOPS THE WHOLE RUN -- SEE CR-0440.
012220*
012230 5050-COPY-TO-PRINTER-PARA.
012240*
012250     MOVE ZERO TO WS-RETRY-CNT.
012260     SET WS-COPY-OK TO FALSE.
012270     PERFORM 5052-COPY-ATTEMPT-PARA
012280         UNTIL WS-COPY-OK OR WS-RETRY-CNT = 3.
012290     IF NOT WS-COPY-OK
012300         MOVE AUD-EVT-COPY-FAILED TO LOG-EVENT
012310         MOVE 'ERROR' TO LOG-LEVEL
012320         MOVE WS-BAT-ID(WS-BAT-IDX) TO LOG-BATCH-ID
012330         MOVE WS-BAT-OUT-FILE(WS-BAT-IDX) TO LOG-FILE-NAME
012340         MOVE SPACES TO LOG-MESSAGE
012350         PERFORM 8000-WRITE-AUDIT-PARA
012360         MOVE 2 TO WS-EXIT-CODE
012370         SET WS-RUN-FAILED TO TRUE
012380     END-IF.
012390*
012400 5050-COPY-TO-PRINTER-EXIT.
012410*
012420     EXIT.
012430*
012440 5052-COPY-ATTEMPT-PARA.
012450*
012460     ADD 1 TO WS-RETRY-CNT.
012470     MOVE ZERO TO WS-CBL-RETCODE.
012480     CALL 'CBL_COPY_FILE' USING WS-STAGED-PATH WS-PRINTER-PATH
012490         RETURNING WS-CBL-RETCODE.
012500     IF WS-CBL-RETCODE = ZERO
012510         SET WS-COPY-OK TO TRUE
012520     ELSE
012530         IF WS-RETRY-CNT < 3
012540             MOVE 10 TO WS-CBL-SECONDS
012550             CALL 'CBL_OS_WAIT' USING WS-CBL-SECONDS
012560         END-IF
012570     END-IF.
012580*
012590 5070-MARK-BATCH-SENT-PARA.
012600*
012610     MOVE 'SENT' TO WS-NEW-STATUS.
012620     PERFORM 5075-MARK-BATCH-ROW-SENT-PARA
012630         VARYING WS-ROW-IDX FROM 1 BY 1
012640         UNTIL WS-ROW-IDX > WS-ROW-CNT.
012650*
012660 5075-MARK-BATCH-ROW-SENT-PARA.
012670*
012680     IF WS-ROW-BAT-IDX(WS-ROW-IDX) = WS-BAT-IDX
012690         PERFORM 8300-REWRITE-ROW-STATUS-PARA
012700             THRU 8300-REWRITE-ROW-STATUS-EXIT
012710     END-IF.
012720*
012730*    AUDIT-LOG WRITE -- SAME LAYOUT AND TIMESTAMP CONVENTION
012740*    AS RCPSLFEC'S OWN 8000 -- SEE CR-0767.
012750*
012760 8000-WRITE-AUDIT-PARA.
012770*
012780     MOVE SPACES TO LOG-TIMESTAMP.
012790     ACCEPT AUD-TS-DATE FROM DATE YYYYMMDD.
012800     ACCEPT AUD-TS-TIME FROM TIME.
012810     COMPUTE AUD-TS-MSEC = AUD-TS-CS * 10.
012820     MOVE AUD-TS-YYYY TO LOG-TIMESTAMP(1:4).
012830     MOVE '-' TO LOG-TIMESTAMP(5:1).
012840     MOVE AUD-TS-MM TO LOG-TIMESTAMP(6:2).
012850     MOVE '-' TO LOG-TIMESTAMP(8:1).
012860     MOVE AUD-TS-DD TO LOG-TIMESTAMP(9:2).
012870     MOVE 'T' TO LOG-TIMESTAMP(11:1).
012880     MOVE AUD-TS-HH TO LOG-TIMESTAMP(12:2).
012890     MOVE ':' TO LOG-TIMESTAMP(14:1).
012900     MOVE AUD-TS-MIN TO LOG-TIMESTAMP(15:2).
012910     MOVE ':' TO LOG-TIMESTAMP(17:1).
012920     MOVE AUD-TS-SEC TO LOG-TIMESTAMP(18:2).
012930     MOVE '.' TO LOG-TIMESTAMP(20:1).
012940     MOVE AUD-TS-MSEC TO LOG-TIMESTAMP(21:3).
012950     MOVE 'Z' TO LOG-TIMESTAMP(24:1).
012960     MOVE AUDIT-LOG-RECORD TO AUDIT-LOG-FD-REC.
012970     WRITE AUDIT-LOG-FD-REC.
012980*
012990 8100-OPEN-FILES-PARA.
013000*
013010     OPEN I-O PRINT-QUEUE-FILE.
013020     OPEN EXTEND AUDIT-LOG-FILE.
013030     IF NOT WS-PQ-OK OR NOT WS-AUD-OK
013040         SET WS-RUN-FAILED TO TRUE
013050     END-IF.
013060*
013070*    GENERIC ROW-STATUS REWRITE -- CALLER SETS WS-ROW-IDX AND
013080*    WS-NEW-STATUS.  RE-READS THE QUEUE ROW BY ITS PRIMARY
013090*    KEY (THE DRAIN READ LEFT NO RECORD LOCK OF ITS OWN TO
013100*    REUSE), STAMPS STATUS, AND REWRITES.  THE ERROR REASON
013110*    IS CARRIED ONLY WHEN THE ROW ITSELF FAILED ITS OWN
013120*    CHECK -- EVERY OTHER ROW OF THE BATCH GETS SPACES.
013130*
013140 8300-REWRITE-ROW-STATUS-PARA.
013150*
013160     MOVE WS-ROW-PQID(WS-ROW-IDX) TO PQ-ID.
013170     READ PRINT-QUEUE-FILE
013180         INVALID KEY
013190             CONTINUE
013200         NOT INVALID KEY
013210             MOVE WS-NEW-STATUS TO PQ-STATUS
013220             IF WS-ROW-REASON(WS-ROW-IDX) NOT = SPACES
013230                 MOVE WS-ROW-REASON(WS-ROW-IDX) TO
013240                     PQ-ERROR-REASON
013250             ELSE
013260                 MOVE SPACES TO PQ-ERROR-REASON
013270             END-IF
013280             REWRITE PRINT-QUEUE-REC
013290     END-READ.
013300*
013310 8300-REWRITE-ROW-STATUS-EXIT.
013320*
013330     EXIT.
013340*
013350 9000-FINISH-PARA.
013360*
013370     MOVE SPACES TO WS-DONE-LINE-BUILD.
013380     MOVE 'DONE BATCHES=' TO WS-DONE-T1.
013390     MOVE WS-BAT-CNT TO WS-CSV-QTY-EDIT.
013400     MOVE WS-CSV-QTY-EDIT TO WS-DONE-T2.
013410     MOVE ' ISSUES=' TO WS-DONE-T3.
013420     MOVE WS-FAIL-CNT TO WS-CSV-QTY-EDIT.
013430     MOVE WS-CSV-QTY-EDIT TO WS-DONE-T4.
013440     DISPLAY WS-DONE-LINE.
013450     CLOSE PRINT-QUEUE-FILE.
013460     CLOSE AUDIT-LOG-FILE.
013470     MOVE WS-EXIT-CODE TO RETURN-CODE.
013480     STOP RUN.
013490*
013500 9900-ABEND-PARA.
013510*
013520     DISPLAY AUD-DSP-HEADER.
013530     DISPLAY AUD-DSP-BODY.
013540     PERFORM 9000-FINISH-PARA.
