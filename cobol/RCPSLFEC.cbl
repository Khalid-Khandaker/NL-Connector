000010*****************************************************************
000020*                                                              *
000030*  RCPSLFEC -- LABEL-PRINT SCHEDULE SELECTOR                   *
000040*                                                              *
000050*  READS THE RECIPES THE SCHEDULING EXTRACT PICKED FOR TODAY'S *
000060*  LABEL RUN, PULLS EACH ONE'S DETAIL RECORD, CLEANS AND       *
000070*  BUILDS THE LABEL FIELDS, GROUPS THE RESULT BY BATCH DATE    *
000080*  AND SITE, STAMPS A BATCH ID WITH A RUN SEQUENCE, AND LOADS  *
000090*  THE PRINT QUEUE WITH STATUS READY FOR RCPCNFEC TO DRAIN.    *
000100*                                                              *
000110*****************************************************************
000120 IDENTIFICATION DIVISION.
000130*
000140 PROGRAM-ID.     RCPSLFEC.
000150 AUTHOR.         R. KOVAC.
000160 INSTALLATION.   CENTRAL COMMISSARY DATA CENTER.
000170 DATE-WRITTEN.   03/12/1987.
000180 DATE-COMPILED.
000190 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION BATCH -
000200                  DISTRIBUTION RESTRICTED TO DATA CENTER STAFF.
000210*
000220*****************************************************************
000230*                      C H A N G E   L O G                     *
000240*****************************************************************
000250* 03/12/1987 RK  ORIGINAL LOAD OF RECIPE LABEL QUEUE    CR-0118
000260* 03/12/1987 RK  SELECTOR SIDE OF THE TWO-JOB PRINT     CR-0118
000270*                QUEUE PIPELINE.  PAIRED WITH RCPCNFEC. CR-0118
000280* 09/22/1988 RK  ADDED NUTRIENT-SET CODE TO DETAIL KEY. CR-0204
000290* 04/04/1989 TN  FIXED BRACKET-STRIP LOGIC DROPPING THE CR-0255
000300*                CHARACTER AFTER A CLOSING PAREN.        CR-0255
000310* 11/30/1990 TN  ALLERGEN JOIN NOW DEFAULTS TO 'NONE'   CR-0301
000320*                WHEN THE RECIPE CARRIES NO ALLERGENS.   CR-0301
000330* 02/14/1992 RK  SITE CODE DERIVATION REWRITTEN TO      CR-0388
000340*                MATCH THE NEW 3-CHARACTER BATCH ID      CR-0388
000350*                PREFIX STANDARD.                        CR-0388
000360* 08/19/1993 MA  ADDED CONFIGURABLE LANGUAGE/SITE        CR-0410
000370*                OVERRIDES REPLACING HARD-CODED VALUES.  CR-0410
000380* 06/01/1995 MA  RUN SEQUENCE NUMBER NOW SCANNED FROM    CR-0466
000390*                THE QUEUE ITSELF INSTEAD OF A SEPARATE  CR-0466
000400*                CONTROL FILE -- SEE 2200-FIND-NEXT-SEQ. CR-0466
000410* 01/09/1997 JP  DATE PARSER ACCEPTS DD/MM/YYYY AND      CR-0512
000420*                MM/DD/YYYY IN ADDITION TO ISO FORM.     CR-0512
000430* 11/02/1998 JP  Y2K: ACCEPT FROM DATE REPLACED WITH     CR-0600
000440*                ACCEPT FROM DATE YYYYMMDD SO THE        CR-0600
000450*                FALLBACK BATCH DATE CARRIES A FULL      CR-0600
000460*                FOUR-DIGIT YEAR.  SEE 1100-DERIVE-DATE. CR-0600
000470* 03/15/1999 JP  Y2K FOLLOW-UP: COMPACT YYYYMMDD PARSE   CR-0609
000480*                FORMAT NOW REQUIRES A 4-DIGIT YEAR,     CR-0609
000490*                REJECTING THE OLD 2-DIGIT COMPACT FORM. CR-0609
000500* 07/23/2001 MA  QUEUE RECORD ID NOW ASSIGNED FROM A     CR-0655
000510*                ONE-TIME SCAN OF THE QUEUE FILE AT      CR-0655
000520*                STARTUP RATHER THAN A HARD-CODED START. CR-0655
000530* 05/11/2004 JP  INGREDIENT JOIN TRIMS BLANK AMOUNT AND  CR-0702
000540*                UNIT SEPARATELY PER OPS REQUEST.        CR-0702
000550* 10/02/2007 TN  STANDARDIZED AUDIT MESSAGE TEXT TO      CR-0766
000560*                MATCH THE CONNECTOR'S WORDING.          CR-0766
000570* 09/30/2011 RK  ADDED DEFAULT TEMPLATE NAME FALLBACK.   CR-0831
000573* 03/18/2014 DS  DMY/MDY DATE PARSE NOW RANGE-CHECKS     CR-0890
000575*                MONTH AND DAY ON EVERY FORMAT TRIED --  CR-0890
000576*                AN OUT-OF-RANGE MM/DD/YYYY WAS FALLING  CR-0890
000577*                THROUGH AS A BOGUS DMY DATE INSTEAD OF  CR-0890
000578*                REACHING THE MDY CHECK.  SEE 1100-      CR-0890
000579*                DERIVE-BATCH-DATE-PARA.                 CR-0890
000582* 03/18/2014 DS  EMPTY-CANDIDATE SHORT CIRCUIT NOW SETS  CR-0891
000584*                EXIT CODE 1 AND REPORTS THE REAL FAILED CR-0891
000585*                COUNT WHEN EVERY DETAIL LOOKUP FAILED-- CR-0891
000586*                PREVIOUSLY HARD-CODED FAILED=0/EXIT 0.  CR-0891
000601* 04/02/2014 DS  INGREDIENT QTY JOIN WAS DROPPING THE    CR-0892
000603*                UNIT WHEN AMOUNT WAS BLANK -- A BLANK   CR-0892
000605*                AMOUNT SKIPPED THE WHOLE QTY PARAGRAPH  CR-0892
000607*                INSTEAD OF JUST THE AMOUNT-APPEND STEP. CR-0892
000609*                NOW TESTS AMOUNT AND UNIT SEPARATELY.   CR-0892
000611*                SEE 1511-JOIN-INGR-QTY-PARA.            CR-0892
000612* 04/15/2014 DS  OPERATOR CONSOLE HAD NO RUN SUMMARY --   CR-0900
000613*                ADDED THE DONE INSERTED=/FAILED=/        CR-0900
000614*                TABLE= LINE TO 9000-FINISH-PARA AND AN   CR-0900
000615*                INSERTED/FAILED BATCH-ID=/SITE=/ROWS=    CR-0900
000616*                LINE TO 2300-WRITE-GROUP-PARA, BOTH TO   CR-0900
000617*                STDOUT SO OPERATORS CAN WATCH THE RUN.   CR-0900
000618*****************************************************************
000619*
000621 ENVIRONMENT DIVISION.
000622*
000623 CONFIGURATION SECTION.
000625*
000627 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM
000660     CLASS NUM-CLASS IS '0' THRU '9'.
000670*
000680 INPUT-OUTPUT SECTION.
000690*
000700 FILE-CONTROL.
000710*
000720     SELECT SCHED-RECIPE-FILE ASSIGN TO SCHEDFEC
000730         ORGANIZATION IS SEQUENTIAL
000740         FILE STATUS IS WS-SCHED-STATUS.
000750*
000760     SELECT RECIPE-DETAIL-FILE ASSIGN TO RCPDETFEC
000770         ORGANIZATION IS INDEXED
000780         ACCESS MODE IS RANDOM
000790         RECORD KEY IS DET-CODE-LISTE
000800         FILE STATUS IS WS-DET-STATUS.
000810*
000820     SELECT PRINT-QUEUE-FILE ASSIGN TO PRNQFEC
000830         ORGANIZATION IS INDEXED
000840         ACCESS MODE IS DYNAMIC
000850         RECORD KEY IS PQ-ID
000860         ALTERNATE RECORD KEY IS PQ-BATCH-ID
000870             WITH DUPLICATES
000880         ALTERNATE RECORD KEY IS PQ-STATUS
000890             WITH DUPLICATES
000900         FILE STATUS IS WS-PQ-STATUS.
000910*
000920     SELECT AUDIT-LOG-FILE ASSIGN TO AUDTLOGFEC
000930         ORGANIZATION IS LINE SEQUENTIAL
000940         FILE STATUS IS WS-AUD-STATUS.
000950*
000960 DATA DIVISION.
000970*
000980 FILE SECTION.
000990*
001000 FD  SCHED-RECIPE-FILE
001010     LABEL RECORDS ARE STANDARD.
001020     COPY RCPSFEC.
001030*
001040 FD  RECIPE-DETAIL-FILE
001050     LABEL RECORDS ARE STANDARD.
001060     COPY RCPDFEC.
001070*
001080 FD  PRINT-QUEUE-FILE
001090     LABEL RECORDS ARE STANDARD.
001100     COPY PRNQFEC.
001110*
001120 FD  AUDIT-LOG-FILE
001130     LABEL RECORDS ARE STANDARD.
001140 01  AUDIT-LOG-FD-REC                 PIC X(400).
001150*
001160 WORKING-STORAGE SECTION.
001170*
001180 COPY AUDTFEC.
001190*
001200 01  WS-SWITCHES.
001210     05  WS-SCHED-EOF-SW              PIC X(01) VALUE 'N'.
001220         88  WS-SCHED-EOF                       VALUE 'Y'.
001230     05  WS-DET-FOUND-SW              PIC X(01) VALUE 'N'.
001240         88  WS-DET-FOUND                       VALUE 'Y'.
001250     05  WS-PQSCAN-EOF-SW             PIC X(01) VALUE 'N'.
001260         88  WS-PQSCAN-EOF                      VALUE 'Y'.
001270     05  WS-RUN-FAILED-SW             PIC X(01) VALUE 'N'.
001280         88  WS-RUN-FAILED                      VALUE 'Y'.
001290     05  WS-GROUP-FOUND-SW            PIC X(01) VALUE 'N'.
001300         88  WS-GROUP-FOUND                     VALUE 'Y'.
001310     05  WS-GRP-WRITE-FAILED-SW       PIC X(01) VALUE 'N'.
001320         88  WS-GRP-WRITE-FAILED                VALUE 'Y'.
001330*
001340 01  WS-FILE-STATUSES.
001350     05  WS-SCHED-STATUS              PIC X(02) VALUE '00'.
001360         88  WS-SCHED-OK                        VALUE '00'.
001370         88  WS-SCHED-ATEND                     VALUE '10'.
001380     05  WS-DET-STATUS                PIC X(02) VALUE '00'.
001390         88  WS-DET-OK                          VALUE '00'.
001400         88  WS-DET-NOTFND                      VALUE '23'.
001410     05  WS-PQ-STATUS                 PIC X(02) VALUE '00'.
001420         88  WS-PQ-OK                           VALUE '00'.
001430         88  WS-PQ-NOTFND                       VALUE '23'.
001440         88  WS-PQ-ATEND                        VALUE '10'.
001450     05  WS-AUD-STATUS                PIC X(02) VALUE '00'.
001460         88  WS-AUD-OK                          VALUE '00'.
001470*
001480 01  WS-COUNTERS.
001490     05  WS-SCHED-READ-CNT            PIC S9(04) COMP
001500                                       VALUE ZERO.
001510     05  WS-FAILED-CNT                PIC S9(04) COMP
001520                                       VALUE ZERO.
001530     05  WS-INSERTED-CNT              PIC S9(04) COMP
001540                                       VALUE ZERO.
001550     05  WS-BATCH-CNT                 PIC S9(04) COMP
001560                                       VALUE ZERO.
001570     05  WS-CAND-CNT                  PIC S9(04) COMP
001580                                       VALUE ZERO.
001590     05  WS-GROUP-CNT                 PIC S9(04) COMP
001600                                       VALUE ZERO.
001610     05  WS-SUB                       PIC S9(04) COMP
001620                                       VALUE ZERO.
001630     05  WS-SUB2                      PIC S9(04) COMP
001640                                       VALUE ZERO.
001650     05  WS-MAX-PQ-ID                 PIC S9(09) COMP
001660                                       VALUE ZERO.
001670     05  WS-NEXT-PQ-ID                PIC S9(09) COMP
001680                                       VALUE ZERO.
001690     05  WS-EXIT-CODE                 PIC S9(04) COMP
001700                                       VALUE ZERO.
001710*
001720 01  WS-CONFIG-PARMS.
001730     05  WS-CFG-DEFAULT-QTY           PIC 9(04) VALUE 1.
001740     05  WS-CFG-DEFAULT-STATUS        PIC X(10)
001750                                       VALUE 'READY'.
001760     05  WS-CFG-LANGUAGE-OVER         PIC X(10) VALUE SPACES.
001770     05  WS-CFG-SITE-OVER             PIC X(60) VALUE SPACES.
001780*
001790*    CURRENT-RECIPE WORK AREA -- HOLDS THE DEFAULTED FIELDS
001800*    FOR THE SCHEDULED-RECIPE ROW BEING EDITED.
001810*
001820 01  WS-CUR-RECIPE.
001830     05  WS-CUR-CODE-TRANS            PIC 9(04).
001840     05  WS-CUR-NUTRIENT-SET          PIC 9(04).
001850     05  WS-CUR-TEMPLATE              PIC X(80).
001860     05  WS-CUR-QTY                   PIC 9(04).
001870     05  WS-CUR-SITE                  PIC X(60).
001880     05  WS-CUR-LANGUAGE              PIC X(10).
001890     05  WS-CUR-BATCH-DATE            PIC X(08).
001900*
001910*    QTY TEXT-TO-NUMBER CHECK.  REC-QTY ARRIVES AS TEXT; THE
001920*    REDEFINE LETS US TEST/USE IT AS A NUMBER WITHOUT A MOVE.
001930*
001940 01  WS-QTY-CHECK                     PIC X(04).
001950 01  WS-QTY-NUMERIC REDEFINES WS-QTY-CHECK
001960                                      PIC 9(04).
001970*
001980*    BATCH-DATE PARSE WORK AREA.  REC-START-DATE IS TRIED
001990*    AGAINST EACH OF THESE VIEWS IN TURN -- SEE
002000*    1100-DERIVE-BATCH-DATE-PARA.
002010*
002020 01  WS-DATE-RAW                      PIC X(10).
002030 01  WS-DATE-ISO REDEFINES WS-DATE-RAW.
002040     05  WS-ISO-YYYY                  PIC X(04).
002050     05  WS-ISO-DASH1                 PIC X(01).
002060     05  WS-ISO-MM                    PIC X(02).
002070     05  WS-ISO-DASH2                 PIC X(01).
002080     05  WS-ISO-DD                    PIC X(02).
002090 01  WS-DATE-SLASH REDEFINES WS-DATE-RAW.
002100     05  WS-SLS-YYYY                  PIC X(04).
002110     05  WS-SLS-SL1                   PIC X(01).
002120     05  WS-SLS-MM                    PIC X(02).
002130     05  WS-SLS-SL2                   PIC X(01).
002140     05  WS-SLS-DD                    PIC X(02).
002150 01  WS-DATE-COMPACT REDEFINES WS-DATE-RAW.
002160     05  WS-CMP-YYYY                  PIC X(04).
002170     05  WS-CMP-MM                    PIC X(02).
002180     05  WS-CMP-DD                    PIC X(02).
002190     05  FILLER                       PIC X(02).
002200 01  WS-DATE-DMY REDEFINES WS-DATE-RAW.
002210     05  WS-DMY-DD                    PIC X(02).
002220     05  WS-DMY-SL1                   PIC X(01).
002230     05  WS-DMY-MM                    PIC X(02).
002240     05  WS-DMY-SL2                   PIC X(01).
002250     05  WS-DMY-YYYY                  PIC X(04).
002260 01  WS-DATE-MDY REDEFINES WS-DATE-RAW.
002270     05  WS-MDY-MM                    PIC X(02).
002280     05  WS-MDY-SL1                   PIC X(01).
002290     05  WS-MDY-DD                    PIC X(02).
002300     05  WS-MDY-SL2                   PIC X(01).
002310     05  WS-MDY-YYYY                  PIC X(04).
002320*
002330 01  WS-TODAY-DATE                    PIC 9(08).
002340 01  WS-TODAY-DATE-BRK REDEFINES WS-TODAY-DATE.
002350     05  WS-TODAY-YYYY                PIC 9(04).
002360     05  WS-TODAY-MM                  PIC 9(02).
002370     05  WS-TODAY-DD                  PIC 9(02).
002380*
002390*    TITLE-CLEANING WORK AREA -- 1300/1310/1320/1330.
002400*
002410 01  WS-CLEAN-WORK.
002420     05  WS-CLN-IN                    PIC X(120).
002430     05  WS-CLN-MID                   PIC X(120).
002440     05  WS-CLN-MID-LEN               PIC S9(04) COMP.
002450     05  WS-CLN-OUT                   PIC X(120).
002460     05  WS-CLN-OUT-LEN               PIC S9(04) COMP.
002470     05  WS-CLN-PTR                   PIC S9(04) COMP.
002480     05  WS-CLN-CH                    PIC X(01).
002490     05  WS-CLN-SKIP-SW               PIC X(01) VALUE 'N'.
002500         88  WS-CLN-SKIPPING                    VALUE 'Y'.
002510     05  WS-CLN-SKIP-UNTIL            PIC X(01).
002520     05  WS-CLN-STARTED-SW            PIC X(01) VALUE 'N'.
002530         88  WS-CLN-STARTED                     VALUE 'Y'.
002540     05  WS-CLN-LAST-SPACE-SW         PIC X(01) VALUE 'N'.
002550         88  WS-CLN-LAST-SPACE                  VALUE 'Y'.
002560     05  WS-CLN-TRIM-DONE-SW          PIC X(01) VALUE 'N'.
002570         88  WS-CLN-TRIM-DONE                   VALUE 'Y'.
002580*
002590*    GENERIC RIGHT-TRIM WORK AREA -- SHARED BY THE ALLERGEN,
002600*    INGREDIENT AND SITE-CODE SCANS -- SEE 1420-RTRIM-PARA.
002610*
002620 01  WS-RTRIM-WORK.
002630     05  WS-RTRIM-FIELD               PIC X(120).
002640     05  WS-RTRIM-LEN                 PIC S9(04) COMP.
002650*
002660*    ALLERGEN-JOIN WORK AREA -- 1400/1410.
002670*
002680 01  WS-ALRG-WORK.
002690     05  WS-ALRG-OUT                  PIC X(180).
002700     05  WS-ALRG-OUT-LEN              PIC S9(04) COMP.
002710*
002720*    INGREDIENT-JOIN WORK AREA -- 1500/1510/1511.
002730*
002740 01  WS-INGR-WORK.
002750     05  WS-INGR-OUT                  PIC X(500).
002760     05  WS-INGR-OUT-LEN              PIC S9(04) COMP.
002770     05  WS-INGR-PIECE                PIC X(80).
002780     05  WS-INGR-PIECE-LEN            PIC S9(04) COMP.
002782     05  WS-INGR-AMT-FIELD            PIC X(10).
002784     05  WS-INGR-AMT-LEN              PIC S9(04) COMP.
002786     05  WS-INGR-UNIT-FIELD           PIC X(08).
002788     05  WS-INGR-UNIT-LEN             PIC S9(04) COMP.
002790*
002800*    CANDIDATE TABLE -- ONE ENTRY PER TRANSFORMED RECIPE ROW,
002810*    AT MOST 10 BY CONTRACT OF THE SCHEDULING EXTRACT.
002820*
002830 01  WS-CAND-TABLE.
002840     05  WS-CAND-ENTRY OCCURS 10 TIMES
002850             INDEXED BY WS-CAND-IDX.
002860         10  WS-CAND-BATCH-DATE       PIC X(08).
002870         10  WS-CAND-SITE             PIC X(60).
002880         10  WS-CAND-TEMPLATE         PIC X(80).
002890         10  WS-CAND-LANGUAGE         PIC X(10).
002900         10  WS-CAND-PRODUCT          PIC X(120).
002910         10  WS-CAND-ALLERGENS        PIC X(180).
002920         10  WS-CAND-DESCRIPTION      PIC X(200).
002930         10  WS-CAND-INGREDIENTS      PIC X(500).
002940         10  WS-CAND-QTY              PIC 9(04).
002950*
002960*    GROUP TABLE -- ONE ENTRY PER DISTINCT (BATCH-DATE, SITE)
002970*    SEEN AMONG THE CANDIDATES, IN FIRST-SEEN ORDER.
002980*
002990 01  WS-GROUP-TABLE.
003000     05  WS-GROUP-ENTRY OCCURS 10 TIMES
003010             INDEXED BY WS-GRP-IDX.
003020         10  WS-GRP-DATE              PIC X(08).
003030         10  WS-GRP-SITE              PIC X(60).
003040         10  WS-GRP-COUNT             PIC S9(04) COMP.
003050         10  WS-GRP-BATCH-ID          PIC X(40).
003060*
003070*    SITE-CODE-FOR-BATCH-ID WORK AREA -- 2100/2110-2114.
003080*
003090 01  WS-SITECODE-WORK.
003100     05  WS-SC-SOURCE                 PIC X(60).
003110     05  WS-SC-RESULT                 PIC X(03).
003120     05  WS-SC-PTR                    PIC S9(04) COMP.
003130     05  WS-SC-OUT-LEN                PIC S9(04) COMP.
003140     05  WS-SC-CH                     PIC X(01).
003150     05  WS-SC-ALL-DIGITS-SW          PIC X(01) VALUE 'Y'.
003160         88  WS-SC-ALL-DIGITS                   VALUE 'Y'.
003170*
003180*    PREFIX / RUN-SEQUENCE WORK AREA -- 2100/2200/2300.
003190*    PREFIX = YYYYMMDD-RRRR-SSS- WHERE RRRR IS THE GROUP'S
003200*    ROW COUNT AND SSS IS THE SITE CODE ABOVE.
003210*
003220 01  WS-PREFIX-WORK.
003230     05  WS-PFX-RRRR-EDIT             PIC 9(04).
003240     05  WS-PFX-TEXT                  PIC X(18).
003250     05  WS-PFX-TEXT-BRK REDEFINES WS-PFX-TEXT.
003260         10  WS-PFX-DATE              PIC X(08).
003270         10  WS-PFX-DASH1             PIC X(01).
003280         10  WS-PFX-RRRR              PIC X(04).
003290         10  WS-PFX-DASH2             PIC X(01).
003300         10  WS-PFX-SITE              PIC X(03).
003310         10  WS-PFX-DASH3             PIC X(01).
003320*
003330*    WORKING COPY OF A BATCH ID, USED BOTH TO BUILD THE NEW
003340*    ONE AND TO DECOMPOSE EXISTING ONES DURING THE RUN-
003350*    SEQUENCE SCAN.  PQ-BATCH-ID ITSELF CANNOT BE REDEFINED
003360*    IN PLACE (IT IS A NESTED FIELD OF PRINT-QUEUE-REC), SO
003370*    WE COPY IT HERE FIRST.
003380*
003390 01  WS-BID-WORK                      PIC X(40).
003400 01  WS-BID-WORK-VIEW REDEFINES WS-BID-WORK.
003410     05  WS-BIDV-PREFIX               PIC X(18).
003420     05  WS-BIDV-SEQ                  PIC X(03).
003430     05  FILLER                       PIC X(19).
003440 01  WS-BID-SEQ-VIEW REDEFINES WS-BID-WORK.
003450     05  FILLER                       PIC X(18).
003460     05  WS-BIDV-SEQ-NUM              PIC 9(03).
003470     05  FILLER                       PIC X(19).
003480*
003490 01  WS-SEQ-WORK.
003500     05  WS-SEQ-MAX                   PIC S9(04) COMP
003510                                       VALUE ZERO.
003520     05  WS-SEQ-NEXT                  PIC S9(04) COMP
003530                                       VALUE ZERO.
003540     05  WS-SEQ-EDIT                  PIC 999.
003541*
003542*    DONE SUMMARY LINE FOR STANDARD OUTPUT -- SAME SEGMENTED
003543*    FILLER SCHEME AS AUD-MESSAGE-BUILD, WRITTEN BY
003544*    9000-FINISH-PARA.  CR-0900.
003545*
003546 01  WS-DONE-LINE-BUILD.
003547     05  WS-DONE-T1                   PIC X(14).
003548     05  WS-DONE-T2                   PIC X(03).
003549     05  WS-DONE-T3                   PIC X(08).
003550     05  WS-DONE-T4                   PIC X(03).
003551     05  WS-DONE-T5                   PIC X(07).
003552     05  WS-DONE-T6                   PIC X(07).
003553     05  FILLER                       PIC X(08).
003554 01  WS-DONE-LINE REDEFINES WS-DONE-LINE-BUILD
003555                                      PIC X(50).
003556*
003557*    PER-BATCH PROGRESS LINE WORK AREA -- TRIMMED SITE SO THE
003558*    CONSOLE LINE DOESN'T TRAIL OFF IN BLANKS.  WRITTEN BY
003559*    2300-WRITE-GROUP-PARA.  CR-0900.
003560*
003561 01  WS-DSP-WORK.
003562     05  WS-DSP-BATCH-ID              PIC X(21).
003563     05  WS-DSP-SITE                  PIC X(60).
003564     05  WS-DSP-SITE-LEN              PIC S9(04) COMP.
003565     05  FILLER                       PIC X(04).
003566*
003567 PROCEDURE DIVISION.
003570*
003580 0000-MAIN-PARA.
003590*
003600     PERFORM 8100-OPEN-FILES-PARA.
003610     PERFORM 8200-FIND-NEXT-PQID-PARA.
003620     MOVE AUD-EVT-SYNC-STARTED TO LOG-EVENT.
003630     MOVE 'INFO' TO LOG-LEVEL.
003640     MOVE SPACES TO LOG-BATCH-ID.
003650     MOVE 'RCPSLFEC' TO LOG-FILE-NAME.
003660     MOVE 'TRIGGER=BATCH' TO LOG-MESSAGE.
003670     PERFORM 8000-WRITE-AUDIT-PARA.
003680*
003690     PERFORM 0100-READ-SCHED-PARA.
003700     PERFORM 1000-EDIT-RECIPE-PARA THRU 1000-EDIT-RECIPE-EXIT
003710         UNTIL WS-SCHED-EOF OR WS-RUN-FAILED.
003720*
003730     IF WS-RUN-FAILED
003740         MOVE AUD-EVT-SYNC-FAILED TO LOG-EVENT
003750         MOVE 'ERROR' TO LOG-LEVEL
003760         MOVE 'REQUIRED FIELD MISSING' TO LOG-MESSAGE
003770         PERFORM 8000-WRITE-AUDIT-PARA
003780         MOVE 3 TO WS-EXIT-CODE
003790         PERFORM 9900-ABEND-PARA
003800     END-IF.
003810*
003820     MOVE AUD-EVT-CM-FETCH-OK TO LOG-EVENT.
003830     MOVE 'INFO' TO LOG-LEVEL.
003840     MOVE SPACES TO AUD-MESSAGE-BUILD.
003850     MOVE 'ROWS=' TO AUD-MSG-T1.
003860     MOVE WS-SCHED-READ-CNT TO WS-SEQ-EDIT.
003870     MOVE WS-SEQ-EDIT TO AUD-MSG-T2.
003880     MOVE AUD-MESSAGE-LINE TO LOG-MESSAGE.
003890     PERFORM 8000-WRITE-AUDIT-PARA.
003900*
003910     IF WS-CAND-CNT = ZERO
003912         MOVE AUD-EVT-SYNC-COMPLETED TO LOG-EVENT
003914         MOVE 'INFO' TO LOG-LEVEL
003916         MOVE SPACES TO AUD-MESSAGE-BUILD
003918         MOVE 'INSERTED=0 FAILED=' TO AUD-MSG-T1
003920         MOVE WS-FAILED-CNT TO WS-SEQ-EDIT
003922         MOVE WS-SEQ-EDIT TO AUD-MSG-T2
003924         MOVE ' BATCHES=0' TO AUD-MSG-T3
003926         MOVE AUD-MESSAGE-LINE TO LOG-MESSAGE
003930         PERFORM 8000-WRITE-AUDIT-PARA
003940         IF WS-FAILED-CNT NOT = ZERO
003950             MOVE 1 TO WS-EXIT-CODE
003955         END-IF
003960         PERFORM 9000-FINISH-PARA
003970     END-IF.
003980*
003990     PERFORM 2000-GROUP-PARA THRU 2000-GROUP-EXIT.
004000*
004010     MOVE AUD-EVT-SYNC-COMPLETED TO LOG-EVENT.
004020     MOVE 'INFO' TO LOG-LEVEL.
004030     MOVE SPACES TO LOG-BATCH-ID.
004040     MOVE SPACES TO AUD-MESSAGE-BUILD.
004050     MOVE 'INSERTED=' TO AUD-MSG-T1.
004060     MOVE WS-INSERTED-CNT TO WS-SEQ-EDIT.
004070     MOVE WS-SEQ-EDIT TO AUD-MSG-T2.
004080     MOVE ' FAILED=' TO AUD-MSG-T3.
004090     MOVE WS-FAILED-CNT TO WS-SEQ-EDIT.
004100     MOVE WS-SEQ-EDIT TO AUD-MSG-T4.
004110     MOVE ' BATCHES=' TO AUD-MSG-T5.
004120     MOVE WS-BATCH-CNT TO WS-SEQ-EDIT.
004130     MOVE WS-SEQ-EDIT TO AUD-MSG-T6.
004140     MOVE AUD-MESSAGE-LINE TO LOG-MESSAGE.
004150     PERFORM 8000-WRITE-AUDIT-PARA.
004160*
004170     IF WS-FAILED-CNT NOT = ZERO
004180         MOVE 1 TO WS-EXIT-CODE
004190     END-IF.
004200     PERFORM 9000-FINISH-PARA.
004210*
004220 0100-READ-SCHED-PARA.
004230*
004240     READ SCHED-RECIPE-FILE
004250         AT END
004260             SET WS-SCHED-EOF TO TRUE
004270     END-READ.
004280*
004290     IF NOT WS-SCHED-EOF
004300         IF WS-SCHED-OK
004310             ADD 1 TO WS-SCHED-READ-CNT
004320         ELSE
004330             SET WS-RUN-FAILED TO TRUE
004340             MOVE AUD-EVT-CM-FETCH-FAILED TO LOG-EVENT
004350             MOVE 'ERROR' TO LOG-LEVEL
004360             MOVE 'SCHEDULED-RECIPE READ ERROR'
004370                 TO LOG-MESSAGE
004380             PERFORM 8000-WRITE-AUDIT-PARA
004390         END-IF
004400     END-IF.
004410*
004420 1000-EDIT-RECIPE-PARA.
004430*
004440     IF REC-CODE-LISTE = ZERO
004450         SET WS-RUN-FAILED TO TRUE
004460         GO TO 1000-EDIT-RECIPE-EXIT
004470     END-IF.
004480*
004490     MOVE REC-CODE-TRANS TO WS-CUR-CODE-TRANS.
004500     IF WS-CUR-CODE-TRANS = ZERO
004510         MOVE 1 TO WS-CUR-CODE-TRANS
004520     END-IF.
004530     MOVE REC-NUTRIENT-SET TO WS-CUR-NUTRIENT-SET.
004540     MOVE REC-TEMPLATE TO WS-CUR-TEMPLATE.
004550     IF WS-CUR-TEMPLATE = SPACES
004560         MOVE 'RestaurantLabel_1' TO WS-CUR-TEMPLATE
004570     END-IF.
004580*
004590     PERFORM 1100-DERIVE-BATCH-DATE-PARA.
004600     PERFORM 1200-FETCH-DETAIL-PARA.
004610*
004620     IF NOT WS-DET-FOUND
004630         ADD 1 TO WS-FAILED-CNT
004640         MOVE AUD-EVT-DATA-PARSE-FAILED TO LOG-EVENT
004650         MOVE 'ERROR' TO LOG-LEVEL
004660         MOVE SPACES TO LOG-BATCH-ID
004670         MOVE 'RECIPE-DETAIL LOOKUP FAILED'
004680             TO LOG-MESSAGE
004690         PERFORM 8000-WRITE-AUDIT-PARA
004700         GO TO 1000-EDIT-RECIPE-EXIT
004710     END-IF.
004720*
004730     PERFORM 1300-CLEAN-TITLE-PARA.
004740     PERFORM 1400-JOIN-ALLERGEN-PARA.
004750     PERFORM 1500-JOIN-INGR-PARA.
004760*
004770     MOVE DET-SITE TO WS-CUR-SITE.
004780     IF WS-CUR-SITE = SPACES
004790         MOVE '1' TO WS-CUR-SITE
004800     END-IF.
004810*
004820     IF WS-CFG-LANGUAGE-OVER NOT = SPACES
004830         MOVE WS-CFG-LANGUAGE-OVER TO WS-CUR-LANGUAGE
004840     ELSE
004850         MOVE SPACES TO WS-CUR-LANGUAGE
004860         MOVE WS-CUR-CODE-TRANS TO WS-CUR-LANGUAGE
004870     END-IF.
004880*
004890     MOVE REC-QTY TO WS-QTY-CHECK.
004900     IF WS-QTY-CHECK = SPACES OR WS-QTY-CHECK NOT NUMERIC
004910         MOVE WS-CFG-DEFAULT-QTY TO WS-CUR-QTY
004920     ELSE
004930         MOVE WS-QTY-NUMERIC TO WS-CUR-QTY
004940     END-IF.
004950*
004960     ADD 1 TO WS-CAND-CNT.
004970     SET WS-CAND-IDX TO WS-CAND-CNT.
004980     MOVE WS-CUR-BATCH-DATE TO WS-CAND-BATCH-DATE(WS-CAND-IDX).
004990     MOVE WS-CUR-SITE       TO WS-CAND-SITE(WS-CAND-IDX).
005000     MOVE WS-CUR-TEMPLATE   TO WS-CAND-TEMPLATE(WS-CAND-IDX).
005010     MOVE WS-CUR-LANGUAGE   TO WS-CAND-LANGUAGE(WS-CAND-IDX).
005020     MOVE WS-CLN-OUT        TO WS-CAND-PRODUCT(WS-CAND-IDX).
005030     MOVE WS-ALRG-OUT       TO WS-CAND-ALLERGENS(WS-CAND-IDX).
005040     MOVE DET-DESCRIPTION   TO
005050         WS-CAND-DESCRIPTION(WS-CAND-IDX).
005060     MOVE WS-INGR-OUT       TO
005070         WS-CAND-INGREDIENTS(WS-CAND-IDX).
005080     MOVE WS-CUR-QTY        TO WS-CAND-QTY(WS-CAND-IDX).
005090*
005100 1000-EDIT-RECIPE-EXIT.
005110*
005120     PERFORM 0100-READ-SCHED-PARA.
005130*
005140 1100-DERIVE-BATCH-DATE-PARA.
005150*
005160     MOVE SPACES TO WS-DATE-RAW.
005170     MOVE REC-START-DATE TO WS-DATE-RAW.
005180*
005190     IF WS-DATE-RAW = SPACES
005200         GO TO 1100-DERIVE-TODAY-PARA
005210     END-IF.
005220*
005230     IF WS-ISO-DASH1 = '-' AND WS-ISO-DASH2 = '-'
005240         AND WS-ISO-YYYY IS NUMERIC
005250         AND WS-ISO-MM IS NUMERIC
005260         AND WS-ISO-DD IS NUMERIC
005265         AND WS-ISO-MM NOT < '01' AND WS-ISO-MM NOT > '12'
005268         AND WS-ISO-DD NOT < '01' AND WS-ISO-DD NOT > '31'
005270         STRING WS-ISO-YYYY WS-ISO-MM WS-ISO-DD
005280             DELIMITED BY SIZE INTO WS-CUR-BATCH-DATE
005290         GO TO 1100-DERIVE-BATCH-DATE-EXIT
005300     END-IF.
005310*
005320     IF WS-SLS-SL1 = '/' AND WS-SLS-SL2 = '/'
005330         AND WS-SLS-YYYY IS NUMERIC
005340         AND WS-SLS-MM IS NUMERIC
005350         AND WS-SLS-DD IS NUMERIC
005355         AND WS-SLS-MM NOT < '01' AND WS-SLS-MM NOT > '12'
005358         AND WS-SLS-DD NOT < '01' AND WS-SLS-DD NOT > '31'
005360         STRING WS-SLS-YYYY WS-SLS-MM WS-SLS-DD
005370             DELIMITED BY SIZE INTO WS-CUR-BATCH-DATE
005380         GO TO 1100-DERIVE-BATCH-DATE-EXIT
005390     END-IF.
005400*
005410     IF WS-DATE-RAW(1:8) IS NUMERIC
005413         AND WS-CMP-MM NOT < '01' AND WS-CMP-MM NOT > '12'
005416         AND WS-CMP-DD NOT < '01' AND WS-CMP-DD NOT > '31'
005420         MOVE WS-DATE-RAW(1:8) TO WS-CUR-BATCH-DATE
005430         GO TO 1100-DERIVE-BATCH-DATE-EXIT
005440     END-IF.
005450*
005460     IF WS-DMY-SL1 = '/' AND WS-DMY-SL2 = '/'
005470         AND WS-DMY-YYYY IS NUMERIC
005480         AND WS-DMY-MM IS NUMERIC
005490         AND WS-DMY-DD IS NUMERIC
005493         AND WS-DMY-MM NOT < '01' AND WS-DMY-MM NOT > '12'
005496         AND WS-DMY-DD NOT < '01' AND WS-DMY-DD NOT > '31'
005500         STRING WS-DMY-YYYY WS-DMY-MM WS-DMY-DD
005510             DELIMITED BY SIZE INTO WS-CUR-BATCH-DATE
005520         GO TO 1100-DERIVE-BATCH-DATE-EXIT
005530     END-IF.
005540*
005550     IF WS-MDY-SL1 = '/' AND WS-MDY-SL2 = '/'
005560         AND WS-MDY-YYYY IS NUMERIC
005570         AND WS-MDY-MM IS NUMERIC
005580         AND WS-MDY-DD IS NUMERIC
005583         AND WS-MDY-MM NOT < '01' AND WS-MDY-MM NOT > '12'
005586         AND WS-MDY-DD NOT < '01' AND WS-MDY-DD NOT > '31'
005590         STRING WS-MDY-YYYY WS-MDY-MM WS-MDY-DD
005600             DELIMITED BY SIZE INTO WS-CUR-BATCH-DATE
005610         GO TO 1100-DERIVE-BATCH-DATE-EXIT
005620     END-IF.
005630*
005640     GO TO 1100-DERIVE-TODAY-PARA.
005650*
005660 1100-DERIVE-TODAY-PARA.
005670*
005680     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
005690     MOVE WS-TODAY-DATE TO WS-CUR-BATCH-DATE.
005700*
005710 1100-DERIVE-BATCH-DATE-EXIT.
005720*
005730     EXIT.
005740*
005750 1200-FETCH-DETAIL-PARA.
005760*
005770     SET WS-DET-FOUND TO FALSE.
005780     MOVE REC-CODE-LISTE TO DET-CODE-LISTE.
005790     READ RECIPE-DETAIL-FILE
005800         INVALID KEY
005810             CONTINUE
005820     END-READ.
005830     IF WS-DET-OK
005840         SET WS-DET-FOUND TO TRUE
005850     END-IF.
005860*
005870 1300-CLEAN-TITLE-PARA.
005880*
005890     MOVE DET-TITLE TO WS-CLN-IN.
005900     MOVE SPACES TO WS-CLN-MID.
005910     MOVE 0 TO WS-CLN-MID-LEN.
005920     MOVE 'N' TO WS-CLN-SKIP-SW.
005930     PERFORM 1310-CLEAN-SCAN-PARA
005940         VARYING WS-CLN-PTR FROM 1 BY 1
005950         UNTIL WS-CLN-PTR > 120.
005960*
005970     MOVE SPACES TO WS-CLN-OUT.
005980     MOVE 0 TO WS-CLN-OUT-LEN.
005990     MOVE 'N' TO WS-CLN-STARTED-SW.
006000     MOVE 'N' TO WS-CLN-LAST-SPACE-SW.
006010     PERFORM 1320-CLEAN-COLLAPSE-PARA
006020         VARYING WS-CLN-PTR FROM 1 BY 1
006030         UNTIL WS-CLN-PTR > WS-CLN-MID-LEN.
006040*
006050     MOVE 'N' TO WS-CLN-TRIM-DONE-SW.
006060     PERFORM 1330-CLEAN-TRIM-PARA
006070         UNTIL WS-CLN-OUT-LEN = ZERO OR WS-CLN-TRIM-DONE.
006080*
006090 1310-CLEAN-SCAN-PARA.
006100*
006110     MOVE WS-CLN-IN(WS-CLN-PTR:1) TO WS-CLN-CH.
006120     IF WS-CLN-SKIPPING
006130         IF WS-CLN-CH = WS-CLN-SKIP-UNTIL
006140             MOVE 'N' TO WS-CLN-SKIP-SW
006150         END-IF
006160     ELSE
006170         IF WS-CLN-CH = '['
006180             MOVE 'Y' TO WS-CLN-SKIP-SW
006190             MOVE ']' TO WS-CLN-SKIP-UNTIL
006200         ELSE
006210             IF WS-CLN-CH = '('
006220                 MOVE 'Y' TO WS-CLN-SKIP-SW
006230                 MOVE ')' TO WS-CLN-SKIP-UNTIL
006240             ELSE
006250                 ADD 1 TO WS-CLN-MID-LEN
006260                 MOVE WS-CLN-CH TO
006270                     WS-CLN-MID(WS-CLN-MID-LEN:1)
006280             END-IF
006290         END-IF
006300     END-IF.
006310*
006320 1320-CLEAN-COLLAPSE-PARA.
006330*
006340     MOVE WS-CLN-MID(WS-CLN-PTR:1) TO WS-CLN-CH.
006350     IF WS-CLN-CH = SPACE
006360         IF WS-CLN-STARTED AND NOT WS-CLN-LAST-SPACE
006370             ADD 1 TO WS-CLN-OUT-LEN
006380             MOVE SPACE TO WS-CLN-OUT(WS-CLN-OUT-LEN:1)
006390             MOVE 'Y' TO WS-CLN-LAST-SPACE-SW
006400         END-IF
006410     ELSE
006420         ADD 1 TO WS-CLN-OUT-LEN
006430         MOVE WS-CLN-CH TO WS-CLN-OUT(WS-CLN-OUT-LEN:1)
006440         MOVE 'Y' TO WS-CLN-STARTED-SW
006450         MOVE 'N' TO WS-CLN-LAST-SPACE-SW
006460     END-IF.
006470*
006480 1330-CLEAN-TRIM-PARA.
006490*
006500     IF WS-CLN-OUT(WS-CLN-OUT-LEN:1) = SPACE
006510         OR WS-CLN-OUT(WS-CLN-OUT-LEN:1) = '-'
006520         SUBTRACT 1 FROM WS-CLN-OUT-LEN
006530     ELSE
006540         SET WS-CLN-TRIM-DONE TO TRUE
006550     END-IF.
006560*
006570 1400-JOIN-ALLERGEN-PARA.
006580*
006590     MOVE SPACES TO WS-ALRG-OUT.
006600     MOVE 0 TO WS-ALRG-OUT-LEN.
006610     IF DET-ALLERGEN-COUNT > ZERO
006620         PERFORM 1410-JOIN-ALLERGEN-SCAN-PARA
006630             VARYING WS-SUB FROM 1 BY 1
006640             UNTIL WS-SUB > DET-ALLERGEN-COUNT
006650             OR WS-SUB > 20
006660     END-IF.
006670     IF WS-ALRG-OUT-LEN = ZERO
006680         MOVE 'None' TO WS-ALRG-OUT
006690     END-IF.
006700*
006710 1410-JOIN-ALLERGEN-SCAN-PARA.
006720*
006730     MOVE SPACES TO WS-RTRIM-FIELD.
006740     MOVE DET-ALLERGEN(WS-SUB) TO WS-RTRIM-FIELD(1:30).
006750     MOVE 30 TO WS-RTRIM-LEN.
006760     PERFORM 1420-RTRIM-PARA
006770         UNTIL WS-RTRIM-LEN = ZERO
006780         OR WS-RTRIM-FIELD(WS-RTRIM-LEN:1) NOT = SPACE.
006790     IF WS-RTRIM-LEN > ZERO
006800         IF WS-ALRG-OUT-LEN NOT = ZERO
006810             MOVE ', ' TO
006820                 WS-ALRG-OUT(WS-ALRG-OUT-LEN + 1:2)
006830             ADD 2 TO WS-ALRG-OUT-LEN
006840         END-IF
006850         MOVE WS-RTRIM-FIELD(1:WS-RTRIM-LEN) TO
006860             WS-ALRG-OUT(WS-ALRG-OUT-LEN + 1:WS-RTRIM-LEN)
006870         ADD WS-RTRIM-LEN TO WS-ALRG-OUT-LEN
006880     END-IF.
006890*
006900 1420-RTRIM-PARA.
006910*
006920     SUBTRACT 1 FROM WS-RTRIM-LEN.
006930*
006940 1500-JOIN-INGR-PARA.
006950*
006960     MOVE SPACES TO WS-INGR-OUT.
006970     MOVE 0 TO WS-INGR-OUT-LEN.
006980     IF DET-INGR-COUNT > ZERO
006990         PERFORM 1510-JOIN-INGR-SCAN-PARA
007000             VARYING WS-SUB FROM 1 BY 1
007010             UNTIL WS-SUB > DET-INGR-COUNT
007020             OR WS-SUB > 20
007030     END-IF.
007040*
007050 1510-JOIN-INGR-SCAN-PARA.
007060*
007070     MOVE SPACES TO WS-INGR-PIECE.
007080     MOVE 0 TO WS-INGR-PIECE-LEN.
007090*
007100     MOVE SPACES TO WS-RTRIM-FIELD.
007110     MOVE DET-INGR-SEQ(WS-SUB) TO WS-RTRIM-FIELD(1:3).
007120     MOVE 3 TO WS-RTRIM-LEN.
007130     PERFORM 1420-RTRIM-PARA
007140         UNTIL WS-RTRIM-LEN = ZERO
007150         OR WS-RTRIM-FIELD(WS-RTRIM-LEN:1) NOT = SPACE.
007160     IF WS-RTRIM-LEN > ZERO
007170         MOVE WS-RTRIM-FIELD(1:WS-RTRIM-LEN) TO
007180             WS-INGR-PIECE(1:WS-RTRIM-LEN)
007190         MOVE WS-RTRIM-LEN TO WS-INGR-PIECE-LEN
007200         MOVE ')' TO
007210             WS-INGR-PIECE(WS-INGR-PIECE-LEN + 1:1)
007220         ADD 1 TO WS-INGR-PIECE-LEN
007230     END-IF.
007240*
007250     MOVE SPACES TO WS-RTRIM-FIELD.
007260     MOVE DET-INGR-NAME(WS-SUB) TO WS-RTRIM-FIELD(1:40).
007270     MOVE 40 TO WS-RTRIM-LEN.
007280     PERFORM 1420-RTRIM-PARA
007290         UNTIL WS-RTRIM-LEN = ZERO
007300         OR WS-RTRIM-FIELD(WS-RTRIM-LEN:1) NOT = SPACE.
007310     IF WS-RTRIM-LEN > ZERO
007320         MOVE SPACE TO
007330             WS-INGR-PIECE(WS-INGR-PIECE-LEN + 1:1)
007340         ADD 1 TO WS-INGR-PIECE-LEN
007350         MOVE WS-RTRIM-FIELD(1:WS-RTRIM-LEN) TO
007360             WS-INGR-PIECE(WS-INGR-PIECE-LEN + 1:WS-RTRIM-LEN)
007370         ADD WS-RTRIM-LEN TO WS-INGR-PIECE-LEN
007380     END-IF.
007390*
007400     PERFORM 1511-JOIN-INGR-QTY-PARA.
007410*
007420     IF WS-INGR-OUT-LEN NOT = ZERO
007430         MOVE '; ' TO
007440             WS-INGR-OUT(WS-INGR-OUT-LEN + 1:2)
007450         ADD 2 TO WS-INGR-OUT-LEN
007460     END-IF.
007470     MOVE WS-INGR-PIECE(1:WS-INGR-PIECE-LEN) TO
007480         WS-INGR-OUT(WS-INGR-OUT-LEN + 1:WS-INGR-PIECE-LEN).
007490     ADD WS-INGR-PIECE-LEN TO WS-INGR-OUT-LEN.
007500*
007510 1511-JOIN-INGR-QTY-PARA.
007511*
007518     MOVE SPACES TO WS-RTRIM-FIELD.
007525     MOVE DET-INGR-AMT(WS-SUB) TO WS-RTRIM-FIELD(1:10).
007532     MOVE 10 TO WS-RTRIM-LEN.
007539     PERFORM 1420-RTRIM-PARA
007546         UNTIL WS-RTRIM-LEN = ZERO
007553         OR WS-RTRIM-FIELD(WS-RTRIM-LEN:1) NOT = SPACE.
007560     MOVE WS-RTRIM-FIELD(1:10) TO WS-INGR-AMT-FIELD.
007567     MOVE WS-RTRIM-LEN TO WS-INGR-AMT-LEN.
007574*
007581     MOVE SPACES TO WS-RTRIM-FIELD.
007588     MOVE DET-INGR-UNIT(WS-SUB) TO WS-RTRIM-FIELD(1:8).
007595     MOVE 8 TO WS-RTRIM-LEN.
007602     PERFORM 1420-RTRIM-PARA
007609         UNTIL WS-RTRIM-LEN = ZERO
007616         OR WS-RTRIM-FIELD(WS-RTRIM-LEN:1) NOT = SPACE.
007623     MOVE WS-RTRIM-FIELD(1:8) TO WS-INGR-UNIT-FIELD.
007630     MOVE WS-RTRIM-LEN TO WS-INGR-UNIT-LEN.
007637*
007644     IF WS-INGR-AMT-LEN = ZERO AND WS-INGR-UNIT-LEN = ZERO
007651         GO TO 1511-JOIN-INGR-QTY-EXIT
007658     END-IF.
007665*
007672     MOVE ' - ' TO WS-INGR-PIECE(WS-INGR-PIECE-LEN + 1:3).
007679     ADD 3 TO WS-INGR-PIECE-LEN.
007686*
007693     IF WS-INGR-AMT-LEN > ZERO
007700         MOVE WS-INGR-AMT-FIELD(1:WS-INGR-AMT-LEN) TO
007707             WS-INGR-PIECE(WS-INGR-PIECE-LEN + 1:
007709                 WS-INGR-AMT-LEN)
007714         ADD WS-INGR-AMT-LEN TO WS-INGR-PIECE-LEN
007721     END-IF.
007728*
007735     IF WS-INGR-UNIT-LEN > ZERO
007742         IF WS-INGR-AMT-LEN > ZERO
007749             MOVE SPACE TO
007756                 WS-INGR-PIECE(WS-INGR-PIECE-LEN + 1:1)
007763             ADD 1 TO WS-INGR-PIECE-LEN
007770         END-IF
007777         MOVE WS-INGR-UNIT-FIELD(1:WS-INGR-UNIT-LEN) TO
007784             WS-INGR-PIECE(WS-INGR-PIECE-LEN + 1:
007786                 WS-INGR-UNIT-LEN)
007791         ADD WS-INGR-UNIT-LEN TO WS-INGR-PIECE-LEN
007798     END-IF.
007805*
007840 1511-JOIN-INGR-QTY-EXIT.
007850*
007860     EXIT.
007870*
007880 2000-GROUP-PARA.
007890*
007900     MOVE 0 TO WS-GROUP-CNT.
007910     PERFORM 2005-GROUP-BUILD-PARA
007920         VARYING WS-CAND-IDX FROM 1 BY 1
007930         UNTIL WS-CAND-IDX > WS-CAND-CNT.
007940     MOVE WS-GROUP-CNT TO WS-BATCH-CNT.
007950     PERFORM 2050-GROUP-PROCESS-PARA
007960         VARYING WS-GRP-IDX FROM 1 BY 1
007970         UNTIL WS-GRP-IDX > WS-GROUP-CNT.
007980*
007990 2000-GROUP-EXIT.
008000*
008010     EXIT.
008020*
008030 2005-GROUP-BUILD-PARA.
008040*
008050     SET WS-GROUP-FOUND TO FALSE.
008060     PERFORM 2006-GROUP-FIND-PARA
008070         VARYING WS-GRP-IDX FROM 1 BY 1
008080         UNTIL WS-GRP-IDX > WS-GROUP-CNT OR WS-GROUP-FOUND.
008090     IF WS-GROUP-FOUND
008100         ADD 1 TO WS-GRP-COUNT(WS-GRP-IDX)
008110     ELSE
008120         ADD 1 TO WS-GROUP-CNT
008130         SET WS-GRP-IDX TO WS-GROUP-CNT
008140         MOVE WS-CAND-BATCH-DATE(WS-CAND-IDX) TO
008150             WS-GRP-DATE(WS-GRP-IDX)
008160         MOVE WS-CAND-SITE(WS-CAND-IDX) TO
008170             WS-GRP-SITE(WS-GRP-IDX)
008180         MOVE 1 TO WS-GRP-COUNT(WS-GRP-IDX)
008190     END-IF.
008200*
008210 2006-GROUP-FIND-PARA.
008220*
008230     IF WS-GRP-DATE(WS-GRP-IDX) = WS-CAND-BATCH-DATE(WS-CAND-IDX)
008240         AND WS-GRP-SITE(WS-GRP-IDX) = WS-CAND-SITE(WS-CAND-IDX)
008250         SET WS-GROUP-FOUND TO TRUE
008260     END-IF.
008270*
008280 2050-GROUP-PROCESS-PARA.
008290*
008300     PERFORM 2100-BUILD-PREFIX-PARA.
008310     PERFORM 2200-FIND-NEXT-SEQ-PARA.
008320     PERFORM 2300-WRITE-GROUP-PARA.
008330*
008340 2100-BUILD-PREFIX-PARA.
008350*
008360     MOVE SPACES TO WS-PFX-TEXT.
008370     MOVE WS-GRP-DATE(WS-GRP-IDX) TO WS-PFX-DATE.
008380     MOVE '-' TO WS-PFX-DASH1.
008390     MOVE WS-GRP-COUNT(WS-GRP-IDX) TO WS-PFX-RRRR-EDIT.
008400     MOVE WS-PFX-RRRR-EDIT TO WS-PFX-RRRR.
008410     MOVE '-' TO WS-PFX-DASH2.
008420     MOVE WS-GRP-SITE(WS-GRP-IDX) TO WS-SC-SOURCE.
008430     PERFORM 2110-SITECODE-PARA THRU 2110-SITECODE-EXIT.
008440     MOVE WS-SC-RESULT TO WS-PFX-SITE.
008450     MOVE '-' TO WS-PFX-DASH3.
008460*
008470 2110-SITECODE-PARA.
008480*
008490     IF WS-CFG-SITE-OVER NOT = SPACES
008500         MOVE WS-CFG-SITE-OVER TO WS-SC-SOURCE
008510     END-IF.
008520     INSPECT WS-SC-SOURCE CONVERTING
008530         'abcdefghijklmnopqrstuvwxyz' TO
008540         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
008550*
008560     MOVE SPACES TO WS-RTRIM-FIELD.
008570     MOVE WS-SC-SOURCE TO WS-RTRIM-FIELD(1:60).
008580     MOVE 60 TO WS-RTRIM-LEN.
008590     PERFORM 1420-RTRIM-PARA
008600         UNTIL WS-RTRIM-LEN = ZERO
008610         OR WS-RTRIM-FIELD(WS-RTRIM-LEN:1) NOT = SPACE.
008620*
008630     IF WS-RTRIM-LEN = ZERO
008640         MOVE 'XXX' TO WS-SC-RESULT
008650         GO TO 2110-SITECODE-EXIT
008660     END-IF.
008670*
008680     MOVE 'Y' TO WS-SC-ALL-DIGITS-SW.
008690     PERFORM 2111-SITECODE-DIGITCHK-PARA
008700         VARYING WS-SC-PTR FROM 1 BY 1
008710         UNTIL WS-SC-PTR > WS-RTRIM-LEN.
008720*
008730     IF WS-SC-ALL-DIGITS
008740         MOVE 1 TO WS-SC-PTR
008750         PERFORM 2112-SITECODE-SKIPZERO-PARA
008760             UNTIL WS-SC-PTR > WS-RTRIM-LEN
008770             OR WS-RTRIM-FIELD(WS-SC-PTR:1) NOT = '0'
008780         IF WS-SC-PTR > WS-RTRIM-LEN
008790             MOVE 'XXX' TO WS-SC-RESULT
008800         ELSE
008810             MOVE SPACES TO WS-SC-RESULT
008820             COMPUTE WS-SC-OUT-LEN =
008830                 WS-RTRIM-LEN - WS-SC-PTR + 1
008840             IF WS-SC-OUT-LEN > 3
008850                 MOVE 3 TO WS-SC-OUT-LEN
008860             END-IF
008870             MOVE WS-RTRIM-FIELD(WS-SC-PTR:WS-SC-OUT-LEN) TO
008880                 WS-SC-RESULT(1:WS-SC-OUT-LEN)
008890         END-IF
008900         GO TO 2110-SITECODE-EXIT
008910     END-IF.
008920*
008930     MOVE SPACES TO WS-SC-RESULT.
008940     MOVE 0 TO WS-SC-OUT-LEN.
008950     PERFORM 2113-SITECODE-ALNUMSCAN-PARA
008960         VARYING WS-SC-PTR FROM 1 BY 1
008970         UNTIL WS-SC-PTR > WS-RTRIM-LEN OR WS-SC-OUT-LEN = 3.
008980     PERFORM 2114-SITECODE-PAD-PARA
008990         UNTIL WS-SC-OUT-LEN = 3.
009000*
009010 2110-SITECODE-EXIT.
009020*
009030     EXIT.
009040*
009050 2111-SITECODE-DIGITCHK-PARA.
009060*
009070     MOVE WS-RTRIM-FIELD(WS-SC-PTR:1) TO WS-SC-CH.
009080     IF WS-SC-CH IS NOT NUM-CLASS
009090         MOVE 'N' TO WS-SC-ALL-DIGITS-SW
009100     END-IF.
009110*
009120 2112-SITECODE-SKIPZERO-PARA.
009130*
009140     ADD 1 TO WS-SC-PTR.
009150*
009160 2113-SITECODE-ALNUMSCAN-PARA.
009170*
009180     MOVE WS-RTRIM-FIELD(WS-SC-PTR:1) TO WS-SC-CH.
009190     IF (WS-SC-CH IS NUM-CLASS)
009200         OR (WS-SC-CH >= 'A' AND WS-SC-CH <= 'Z')
009210         ADD 1 TO WS-SC-OUT-LEN
009220         MOVE WS-SC-CH TO WS-SC-RESULT(WS-SC-OUT-LEN:1)
009230     END-IF.
009240*
009250 2114-SITECODE-PAD-PARA.
009260*
009270     ADD 1 TO WS-SC-OUT-LEN.
009280     MOVE 'X' TO WS-SC-RESULT(WS-SC-OUT-LEN:1).
009290*
009300 2200-FIND-NEXT-SEQ-PARA.
009310*
009320     MOVE ZERO TO WS-SEQ-MAX.
009330     SET WS-PQSCAN-EOF TO FALSE.
009340     MOVE SPACES TO PQ-BATCH-ID.
009350     MOVE WS-PFX-TEXT TO PQ-BATCH-ID(1:18).
009360     START PRINT-QUEUE-FILE KEY IS NOT LESS THAN PQ-BATCH-ID
009370         INVALID KEY
009380             SET WS-PQSCAN-EOF TO TRUE
009390     END-START.
009400     IF NOT WS-PQSCAN-EOF
009410         PERFORM 2210-FIND-NEXT-SEQ-SCAN-PARA
009420             UNTIL WS-PQSCAN-EOF
009430     END-IF.
009440     COMPUTE WS-SEQ-NEXT = WS-SEQ-MAX + 1.
009450*
009460 2210-FIND-NEXT-SEQ-SCAN-PARA.
009470*
009480     READ PRINT-QUEUE-FILE NEXT RECORD
009490         AT END
009500             SET WS-PQSCAN-EOF TO TRUE
009510     END-READ.
009520     IF NOT WS-PQSCAN-EOF
009530         IF PQ-BATCH-ID(1:18) = WS-PFX-TEXT
009540             MOVE PQ-BATCH-ID TO WS-BID-WORK
009550             IF WS-BIDV-SEQ-NUM IS NUMERIC
009560                 IF WS-BIDV-SEQ-NUM > WS-SEQ-MAX
009570                     MOVE WS-BIDV-SEQ-NUM TO WS-SEQ-MAX
009580                 END-IF
009590             END-IF
009600         ELSE
009610             SET WS-PQSCAN-EOF TO TRUE
009620         END-IF
009630     END-IF.
009640*
009650 2300-WRITE-GROUP-PARA.
009660*
009670     MOVE SPACES TO WS-BID-WORK.
009680     MOVE WS-PFX-TEXT TO WS-BID-WORK(1:18).
009690     MOVE WS-SEQ-NEXT TO WS-SEQ-EDIT.
009700     MOVE WS-SEQ-EDIT TO WS-BID-WORK(19:3).
009710     MOVE WS-BID-WORK(1:21) TO WS-GRP-BATCH-ID(WS-GRP-IDX).
009720*
009730     MOVE AUD-EVT-BATCH-CREATED TO LOG-EVENT.
009740     MOVE 'INFO' TO LOG-LEVEL.
009750     MOVE WS-GRP-BATCH-ID(WS-GRP-IDX) TO LOG-BATCH-ID.
009760     MOVE 'RCPSLFEC' TO LOG-FILE-NAME.
009770     MOVE SPACES TO LOG-MESSAGE.
009780     PERFORM 8000-WRITE-AUDIT-PARA.
009790*
009800     SET WS-GRP-WRITE-FAILED TO FALSE.
009810     PERFORM 2310-WRITE-GROUP-ROW-PARA
009820         VARYING WS-CAND-IDX FROM 1 BY 1
009830         UNTIL WS-CAND-IDX > WS-CAND-CNT.
009840*
009850     MOVE WS-GRP-BATCH-ID(WS-GRP-IDX) TO LOG-BATCH-ID.
009852     MOVE WS-GRP-BATCH-ID(WS-GRP-IDX) TO WS-DSP-BATCH-ID.
009854     MOVE SPACES TO WS-RTRIM-FIELD.
009856     MOVE WS-GRP-SITE(WS-GRP-IDX) TO WS-RTRIM-FIELD(1:60).
009858     MOVE 60 TO WS-RTRIM-LEN.
009860     PERFORM 1420-RTRIM-PARA
009861         UNTIL WS-RTRIM-LEN = ZERO
009862         OR WS-RTRIM-FIELD(WS-RTRIM-LEN:1) NOT = SPACE.
009864     MOVE WS-RTRIM-FIELD(1:60) TO WS-DSP-SITE.
009866     MOVE WS-RTRIM-LEN TO WS-DSP-SITE-LEN.
009868     IF WS-DSP-SITE-LEN = ZERO
009869         MOVE 1 TO WS-DSP-SITE-LEN
009870     END-IF.
009871     MOVE WS-GRP-COUNT(WS-GRP-IDX) TO WS-SEQ-EDIT.
009872*
009873     IF WS-GRP-WRITE-FAILED
009874         ADD WS-GRP-COUNT(WS-GRP-IDX) TO WS-FAILED-CNT
009875         MOVE AUD-EVT-INSERT-FAILED TO LOG-EVENT
009876         MOVE 'ERROR' TO LOG-LEVEL
009877         MOVE 'PRINT QUEUE WRITE FAILED' TO LOG-MESSAGE
009878         DISPLAY 'FAILED INSERTING BATCH-ID=' WS-DSP-BATCH-ID
009879             ' SITE=' WS-DSP-SITE(1:WS-DSP-SITE-LEN)
009880             ' ROWS=' WS-SEQ-EDIT
009890     ELSE
009900         ADD WS-GRP-COUNT(WS-GRP-IDX) TO WS-INSERTED-CNT
009910         MOVE AUD-EVT-INSERT-OK TO LOG-EVENT
009920         MOVE 'INFO' TO LOG-LEVEL
009930         MOVE SPACES TO LOG-MESSAGE
009940         DISPLAY 'INSERTED BATCH-ID=' WS-DSP-BATCH-ID
009945             ' SITE=' WS-DSP-SITE(1:WS-DSP-SITE-LEN)
009948             ' ROWS=' WS-SEQ-EDIT
009960     END-IF.
009970     PERFORM 8000-WRITE-AUDIT-PARA.
009980*
009990 2310-WRITE-GROUP-ROW-PARA.
010000*
010010     IF WS-CAND-BATCH-DATE(WS-CAND-IDX) = WS-GRP-DATE(WS-GRP-IDX)
010020         AND WS-CAND-SITE(WS-CAND-IDX) = WS-GRP-SITE(WS-GRP-IDX)
010030         INITIALIZE PRINT-QUEUE-REC
010040         ADD 1 TO WS-NEXT-PQ-ID
010050         MOVE WS-NEXT-PQ-ID TO PQ-ID
010060         MOVE WS-GRP-BATCH-ID(WS-GRP-IDX) TO PQ-BATCH-ID
010070         MOVE WS-CAND-SITE(WS-CAND-IDX) TO PQ-SITE
010080         MOVE WS-CAND-TEMPLATE(WS-CAND-IDX) TO
010090             PQ-TEMPLATE-NAME
010100         MOVE WS-CAND-LANGUAGE(WS-CAND-IDX) TO PQ-LANGUAGE
010110         MOVE WS-CAND-PRODUCT(WS-CAND-IDX) TO PQ-PRODUCT-NAME
010120         MOVE WS-CAND-ALLERGENS(WS-CAND-IDX) TO
010130             PQ-ALLERGENS-SHORT
010140         MOVE WS-CAND-DESCRIPTION(WS-CAND-IDX) TO
010150             PQ-DESCRIPTION
010160         MOVE WS-CAND-INGREDIENTS(WS-CAND-IDX) TO
010170             PQ-INGREDIENTS
010180         MOVE WS-CFG-DEFAULT-STATUS TO PQ-STATUS
010190         MOVE WS-CAND-QTY(WS-CAND-IDX) TO PQ-QTY
010200         MOVE SPACES TO PQ-ERROR-REASON
010210         WRITE PRINT-QUEUE-REC
010220             INVALID KEY
010230                 SUBTRACT 1 FROM WS-NEXT-PQ-ID
010240                 SET WS-GRP-WRITE-FAILED TO TRUE
010250         END-WRITE
010260     END-IF.
010270*
010280 8000-WRITE-AUDIT-PARA.
010290*
010300     MOVE SPACES TO LOG-TIMESTAMP.
010310     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
010320     MOVE WS-TODAY-DATE TO AUD-TS-DATE.
010330     ACCEPT AUD-TS-TIME FROM TIME.
010340     COMPUTE AUD-TS-MSEC = AUD-TS-CS * 10.
010350     MOVE AUD-TS-YYYY TO LOG-TIMESTAMP(1:4).
010360     MOVE '-' TO LOG-TIMESTAMP(5:1).
010370     MOVE AUD-TS-MM TO LOG-TIMESTAMP(6:2).
010380     MOVE '-' TO LOG-TIMESTAMP(8:1).
010390     MOVE AUD-TS-DD TO LOG-TIMESTAMP(9:2).
010400     MOVE 'T' TO LOG-TIMESTAMP(11:1).
010410     MOVE AUD-TS-HH TO LOG-TIMESTAMP(12:2).
010420     MOVE ':' TO LOG-TIMESTAMP(14:1).
010430     MOVE AUD-TS-MIN TO LOG-TIMESTAMP(15:2).
010440     MOVE ':' TO LOG-TIMESTAMP(17:1).
010450     MOVE AUD-TS-SEC TO LOG-TIMESTAMP(18:2).
010460     MOVE '.' TO LOG-TIMESTAMP(20:1).
010470     MOVE AUD-TS-MSEC TO LOG-TIMESTAMP(21:3).
010480     MOVE 'Z' TO LOG-TIMESTAMP(24:1).
010490     MOVE AUDIT-LOG-RECORD TO AUDIT-LOG-FD-REC.
010500     WRITE AUDIT-LOG-FD-REC.
010510*
010520 8100-OPEN-FILES-PARA.
010530*
010540     OPEN INPUT SCHED-RECIPE-FILE.
010550     OPEN INPUT RECIPE-DETAIL-FILE.
010560     OPEN I-O PRINT-QUEUE-FILE.
010570     OPEN EXTEND AUDIT-LOG-FILE.
010580*
010590 8200-FIND-NEXT-PQID-PARA.
010600*
010610     MOVE ZERO TO WS-MAX-PQ-ID.
010620     SET WS-PQSCAN-EOF TO FALSE.
010630     MOVE ZERO TO PQ-ID.
010640     START PRINT-QUEUE-FILE KEY IS NOT LESS THAN PQ-ID
010650         INVALID KEY
010660             SET WS-PQSCAN-EOF TO TRUE
010670     END-START.
010680     IF NOT WS-PQSCAN-EOF
010690         PERFORM 8210-FIND-NEXT-PQID-SCAN-PARA
010700             UNTIL WS-PQSCAN-EOF
010710     END-IF.
010720     COMPUTE WS-NEXT-PQ-ID = WS-MAX-PQ-ID + 1.
010730*
010740 8210-FIND-NEXT-PQID-SCAN-PARA.
010750*
010760     READ PRINT-QUEUE-FILE NEXT RECORD
010770         AT END
010780             SET WS-PQSCAN-EOF TO TRUE
010790     END-READ.
010800     IF NOT WS-PQSCAN-EOF
010810         IF PQ-ID > WS-MAX-PQ-ID
010820             MOVE PQ-ID TO WS-MAX-PQ-ID
010830         END-IF
010840     END-IF.
010850*
010860 9000-FINISH-PARA.
010862*
010864     MOVE SPACES TO WS-DONE-LINE-BUILD.
010866     MOVE 'DONE INSERTED=' TO WS-DONE-T1.
010868     MOVE WS-INSERTED-CNT TO WS-SEQ-EDIT.
010870     MOVE WS-SEQ-EDIT TO WS-DONE-T2.
010872     MOVE ' FAILED=' TO WS-DONE-T3.
010874     MOVE WS-FAILED-CNT TO WS-SEQ-EDIT.
010876     MOVE WS-SEQ-EDIT TO WS-DONE-T4.
010878     MOVE ' TABLE=' TO WS-DONE-T5.
010880     MOVE 'PRNQFEC' TO WS-DONE-T6.
010882     DISPLAY WS-DONE-LINE.
010884*
010886     CLOSE SCHED-RECIPE-FILE.
010890     CLOSE RECIPE-DETAIL-FILE.
010900     CLOSE PRINT-QUEUE-FILE.
010910     CLOSE AUDIT-LOG-FILE.
010920     MOVE WS-EXIT-CODE TO RETURN-CODE.
010930     STOP RUN.
010940*
010950 9900-ABEND-PARA.
010960*
010970     DISPLAY AUD-DSP-HEADER.
010980     DISPLAY AUD-DSP-BODY.
010990     PERFORM 9000-FINISH-PARA.
