000010*****************************************************************
000020*                                                              *
000030*  RCPSFEC -- SCHEDULED-RECIPE INPUT RECORD FOR RCPSLFEC.      *
000040*  ONE ROW PER RECIPE THE PRINT SCHEDULE PICKED FOR TODAY'S    *
000050*  LABEL RUN (AT MOST TEN ROWS PER RUN BY CONTRACT OF THE      *
000060*  UPSTREAM SCHEDULING EXTRACT).                               *
000070*                                                              *
000080*****************************************************************
000090*
000100 01  SCHEDULED-RECIPE-REC.
000110     05  REC-CODE-LISTE              PIC 9(09).
000120     05  REC-CODE-TRANS              PIC 9(04).
000130     05  REC-NUTRIENT-SET            PIC 9(04).
000140     05  REC-TEMPLATE                PIC X(80).
000150     05  REC-QTY                     PIC X(04).
000160     05  REC-START-DATE              PIC X(10).
000170     05  FILLER                      PIC X(09).
