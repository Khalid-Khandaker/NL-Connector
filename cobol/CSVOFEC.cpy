000010*****************************************************************
000020*                                                              *
000030*  CSVOFEC -- OUTPUT-CSV LINE FOR RCPCNFEC.  ONE HEADER LINE   *
000040*  FOLLOWED BY ONE DATA LINE PER DELIVERED QUEUE ROW, COMMA    *
000050*  DELIMITED, BUILT FIELD BY FIELD (TRIM/APPEND, NO STRING) BY *
000055*  5045-BUILD-CSV-LINE-PARA.                                   *
000060*                                                              *
000070*****************************************************************
000080*
000090 01  CSV-OUT-LINE                     PIC X(0600).
000100*
000110*    FIELD-BY-FIELD WORK AREA 5040-WRITE-CSV-ROW-PARA MOVES
000120*    INTO BEFORE 5045-BUILD-CSV-LINE-PARA TRIMS AND APPENDS
000130*    EACH ONE.  ORDER MATCHES THE COLUMN ORDER OF THE FILE:
000140*    BATCH-ID, SITE, TEMPLATE-NAME, LANGUAGE, PRODUCT-NAME,
000150*    ALLERGENS-SHORT, QTY, OUTPUT-FILE-NAME.
000160*
000170 01  CSV-FIELD-WORK.
000180     05  CSV-W-BATCH-ID                PIC X(40).
000190     05  CSV-W-SITE                    PIC X(60).
000200     05  CSV-W-TEMPLATE-NAME           PIC X(80).
000210     05  CSV-W-LANGUAGE                PIC X(10).
000220     05  CSV-W-PRODUCT-NAME            PIC X(120).
000230     05  CSV-W-ALLERGENS-SHORT         PIC X(180).
000240     05  CSV-W-QTY                     PIC 9(04).
000250     05  CSV-W-QTY-TEXT                PIC X(04).
000260     05  CSV-W-OUTPUT-FILE-NAME        PIC X(95).
000270     05  FILLER                        PIC X(05).
000280*
000290*    THE FIXED HEADER LINE ITSELF.
000300*
000310 01  CSV-HEADER-LINE                   PIC X(90) VALUE
000320     'batch_id,site,template_name,language,product_name,allerge
000330-    'ns_short,qty,output_file_name'.
